000100      *--------------------------------------------------------
000200      * FDELEC.CBL - RECORD LAYOUT FOR THE ELECTION FILE.
000300      *--------------------------------------------------------
000400           FD  ELECTION-FILE
000500               LABEL RECORDS ARE STANDARD.
000600           01  ELEC-RECORD.
000700               05  ELEC-ID                  PIC 9(9).
000800               05  ELEC-NAME                 PIC X(40).
000900               05  ELEC-TYPE                 PIC X(15).
001000               05  ELEC-START                PIC 9(14).
001100               05  ELEC-END                  PIC 9(14).
001200               05  ELEC-STATUS               PIC X(10).
001300               05  FILLER                    PIC X(8).
001400
001500           01  FILLER REDEFINES ELEC-RECORD.
001600               05  FILLER                    PIC X(64).
001700               05  ELEC-START-R.
001800                   10  ELEC-START-DATE       PIC 9(8).
001900                   10  ELEC-START-TIME       PIC 9(6).
002000               05  FILLER                    PIC X(32).
