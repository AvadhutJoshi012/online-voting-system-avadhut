000100      *--------------------------------------------------------
000200      * FDAADHR.CBL - RECORD LAYOUT FOR THE AADHAR REGISTRY.
000300      *--------------------------------------------------------
000400           FD  AADHAR-FILE
000500               LABEL RECORDS ARE STANDARD.
000600           01  AADHAR-RECORD.
000700               05  AADHAR-NUMBER            PIC X(12).
000800               05  AADHAR-NAME               PIC X(40).
000900               05  AADHAR-DOB                PIC 9(8).
001000               05  AADHAR-VALID-FLAG         PIC X(1).
001100               05  FILLER                    PIC X(19).
