000100      *--------------------------------------------------------
000200      * SLCAND.CBL - FILE-CONTROL ENTRY FOR THE CANDIDATE FILE.
000300      * SEQUENTIAL, FIXED, INPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT CANDIDATE-FILE
000600               ASSIGN TO "CANDIDAT"
000700               ORGANIZATION IS SEQUENTIAL.
