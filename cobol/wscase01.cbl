000100      *--------------------------------------------------------
000200      * WSCASE01.CBL - WORKING STORAGE COPY FILE CARRYING THE
000300      * UPPER/LOWER CASE TABLES USED BY INSPECT CONVERTING
000400      * WHEN NAME, CITY AND STATE FIELDS ARE FOLDED TO UPPER
000500      * CASE ON THE WAY INTO THE VOTER MASTER.
000600      *--------------------------------------------------------
000700       77  LOWER-ALPHA   PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
000800       77  UPPER-ALPHA   PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
