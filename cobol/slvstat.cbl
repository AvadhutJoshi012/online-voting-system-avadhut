000100      *--------------------------------------------------------
000200      * SLVSTAT.CBL - FILE-CONTROL ENTRY FOR THE VOTER-ELECTION
000300      * STATUS FILE.  SEQUENTIAL, FIXED, OUTPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT VSTAT-FILE
000600               ASSIGN TO "VSTATUS"
000700               ORGANIZATION IS SEQUENTIAL.
