000100      *--------------------------------------------------------
000200      * SLREGRQ.CBL - FILE-CONTROL ENTRY FOR THE REGISTRATION
000300      * REQUEST FILE.  SEQUENTIAL, FIXED LENGTH, INPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT REGREQ-FILE
000600               ASSIGN TO "REGREQ"
000700               ORGANIZATION IS SEQUENTIAL.
