000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    ELCRPT02.
000120       AUTHOR.        PJ TRUONG.
000130       INSTALLATION.  COUNTY ELECTIONS DIVISION - DATA CENTER.
000140       DATE-WRITTEN.  05/09/1989.
000150       DATE-COMPILED.
000160       SECURITY.      UNCLASSIFIED - ELECTIONS BATCH LIBRARY.
000170      *--------------------------------------------------------
000180      * ELCRPT02 SORTS THE ELECTION RESULT FILE INTO ELECTION
000190      * AND RANK ORDER AND PRINTS THE NIGHTLY ELECTION RESULTS
000200      * REPORT - ONE BLOCK PER ELECTION SHOWING EVERY
000210      * CANDIDATE IN RANK ORDER, FOLLOWED BY A FOOTER GIVING
000220      * TURNOUT AND THE WINNING MARGIN, AND A GRAND TOTAL
000230      * BLOCK FOR THE WHOLE RUN.  RUN LAST, AFTER RESCLC01.
000240      *--------------------------------------------------------
000250      * CHANGE LOG
000260      *--------------------------------------------------------
000270      * 05/09/89  RH   ORIGINAL PROGRAM FOR THE CLERK'S OFFICE,
000280      *                MODELLED ON THE OLD VOUCHER AGING REPORT.
000290      * 08/30/90  RH   ADDED THE WINNING CANDIDATE AND MARGIN
000300      *                LINE TO THE ELECTION FOOTER.
000310      * 05/03/92  DWK  CHANGED ALL INPUT FILES TO PLAIN
000320      *                SEQUENTIAL - REQ #147.
000330      * 02/27/93  DWK  ADDED THE GRAND TOTAL BLOCK AT THE END
000340      *                OF THE RUN, PULLED FROM THE CONTROL FILE.
000350      * 06/02/97  PJT  RAISED TABLE SIZES FOR THE STATEWIDE
000360      *                ROLLOUT - REQ #201.
000370      * 08/19/98  PJT  YEAR 2000 REVIEW - NO DATE ARITHMETIC IN
000380      *                THIS PROGRAM, NO CHANGE REQUIRED.
000390      * 01/11/99  PJT  RAN WITH THE STATE'S Y2K TEST DECK, ALL
000400      *                FIELDS CONFIRMED CENTURY-SAFE.  REQ #229.
000410      * 04/09/99  PJT  BROUGHT THE PER-ELECTION TOTALS TOGETHER
000420      *                INTO ONE REPORT-REC GROUP (RPT-ELEC-ID,
000430      *                RPT-REGISTERED, RPT-VOTES-CAST,
000440      *                RPT-TURNOUT-PCT, RPT-TOT-CANDIDATES,
000450      *                RPT-WINNER-CAND-ID, RPT-WIN-MARGIN)
000460      *                INSTEAD OF LOOSE WS- FIELDS, SO THE
000470      *                FOOTER PRINTS FROM ONE RECORD - REQ #244.
000480      * 04/21/99  PJT  WS-TURNOUT-RATIO HAD NO INTEGER DIGIT -
000490      *                AN ELECTION WITH 100% TURNOUT WAS
000500      *                PRINTING A 0.00 TURNOUT ON THE REPORT.
000510      *                WIDENED TO 9V9999.  REQ #247.
000520      * 04/21/99  PJT  RESULT-RECORD NOW CARRIES RES-PERCENT
000530      *                PACKED (SEE FDRESULT.CBL) - REPACKED
000540      *                WORK-PERCENT AND SORT-PERCENT TO MATCH
000550      *                SO THE SORT USING/GIVING RECORD MOVE
000560      *                LINES BACK UP BYTE FOR BYTE.  REQ #247.
000570      * 07/09/03  PJT  SAME CANVASS-RULE REVIEW AS RESCLC01 -
000580      *                RPT-TURNOUT-PCT AND RPT-WIN-MARGIN ALREADY
000590      *                PRINT TO TWO DECIMALS, NO REPORT LAYOUT
000600      *                CHANGE REQUIRED.  REQ #261.
000610      *--------------------------------------------------------
000620       ENVIRONMENT DIVISION.
000630       CONFIGURATION SECTION.
000640       SPECIAL-NAMES.
000650           C01 IS TOP-OF-FORM.
000660
000670       INPUT-OUTPUT SECTION.
000680       FILE-CONTROL.
000690
000700           COPY "slresult.cbl".
000710
000720           COPY "slelec.cbl".
000730
000740           COPY "slcand.cbl".
000750
000760           COPY "slvoter.cbl".
000770
000780           COPY "slcontrl.cbl".
000790
000800           COPY "slrept.cbl".
000810
000820           SELECT WORK-FILE ASSIGN TO "SRTWORK"
000830               ORGANIZATION IS SEQUENTIAL.
000840
000850           SELECT SORT-FILE ASSIGN TO "SRTWORK2".
000860
000870       DATA DIVISION.
000880       FILE SECTION.
000890
000900           COPY "fdresult.cbl".
000910
000920           COPY "fdelec.cbl".
000930
000940           COPY "fdcand.cbl".
000950
000960           COPY "fdvoter.cbl".
000970
000980           COPY "fdcontrl.cbl".
000990
001000           COPY "fdrept.cbl".
001010
001020           FD  WORK-FILE
001030               LABEL RECORDS ARE STANDARD.
001040           01  WORK-RECORD.
001050               05  WORK-ELEC-ID          PIC 9(9).
001060               05  WORK-CAND-ID          PIC 9(9).
001070               05  WORK-VOTE-COUNT       PIC 9(9).
001080               05  WORK-PERCENT          PIC S9(3)V99 COMP-3.
001090               05  WORK-RANK             PIC 9(4).
001100               05  FILLER                PIC X(8).
001110
001120           SD  SORT-FILE.
001130           01  SORT-RECORD.
001140               05  SORT-ELEC-ID          PIC 9(9).
001150               05  SORT-CAND-ID          PIC 9(9).
001160               05  SORT-VOTE-COUNT       PIC 9(9).
001170               05  SORT-PERCENT          PIC S9(3)V99 COMP-3.
001180               05  SORT-RANK             PIC 9(4).
001190               05  FILLER                PIC X(8).
001200
001210       WORKING-STORAGE SECTION.
001220
001230       77  WORK-FILE-AT-END            PIC X.
001240       77  OLD-ELEC-FILE-AT-END        PIC X.
001250       77  OLD-CAND-FILE-AT-END        PIC X.
001260       77  OLD-VOTER-FILE-AT-END       PIC X.
001270
001280       77  WS-FIRST-RECORD             PIC X VALUE "Y".
001290       77  WS-ANY-RECORDS              PIC X VALUE "N".
001300       77  WS-PREV-ELEC-ID             PIC 9(9) VALUE ZERO.
001310
001320       77  PAGE-NUMBER                 PIC 9(4) COMP VALUE ZERO.
001330       77  LINE-COUNT                  PIC 9(4) COMP VALUE ZERO.
001340       77  MAXIMUM-LINES               PIC 9(4) COMP VALUE 55.
001350
001360       77  WS-TOTAL-REGISTERED         PIC 9(9) COMP VALUE ZERO.
001370       77  WS-RANK1-CAND-ID            PIC 9(9) VALUE ZERO.
001380       77  WS-RANK1-VOTES              PIC 9(9) COMP VALUE ZERO.
001390       77  WS-RANK2-VOTES              PIC 9(9) COMP VALUE ZERO.
001400       77  WS-TURNOUT-RATIO            PIC 9V9999.
001410
001420       77  WS-FOUND-NAME               PIC X(40).
001430       77  WS-FOUND-PARTY              PIC X(30).
001440
001450      *--------------------------------
001460      * REPORT-REC - ONE ELECTION'S
001470      * REPORT TOTALS, BUILT FRESH AT
001480      * EACH CONTROL BREAK AND PRINTED
001490      * FROM AT THE ELECTION FOOTER.
001500      *--------------------------------
001510       01  REPORT-REC.
001520           05  RPT-ELEC-ID             PIC 9(9).
001530           05  RPT-REGISTERED          PIC 9(9)     COMP.
001540           05  RPT-VOTES-CAST          PIC 9(9)     COMP.
001550           05  RPT-TURNOUT-PCT         PIC S9(3)V99.
001560           05  RPT-TOT-CANDIDATES      PIC 9(4)     COMP.
001570           05  RPT-WINNER-CAND-ID      PIC 9(9).
001580           05  RPT-WIN-MARGIN          PIC 9(9)     COMP.
001590           05  FILLER                  PIC X(4).
001600
001610       01  ELEC-TAB-AREA.
001620           05  ELEC-TAB-COUNT           PIC 9(5) COMP.
001630           05  ELEC-TAB-ENTRY OCCURS 200 TIMES
001640                   INDEXED BY ELEC-TAB-IDX.
001650               10  ELEC-TAB-ID          PIC 9(9).
001660               10  ELEC-TAB-NAME        PIC X(40).
001670               10  ELEC-TAB-TYPE        PIC X(15).
001680               10  ELEC-TAB-STATUS      PIC X(10).
001690           05  FILLER                   PIC X(4).
001700
001710       01  CAND-TAB-AREA.
001720           05  CAND-TAB-COUNT           PIC 9(5) COMP.
001730           05  CAND-TAB-ENTRY OCCURS 2000 TIMES
001740                   INDEXED BY CAND-TAB-IDX.
001750               10  CAND-TAB-ID          PIC 9(9).
001760               10  CAND-TAB-NAME        PIC X(40).
001770               10  CAND-TAB-PARTY       PIC X(30).
001780           05  FILLER                   PIC X(4).
001790
001800       01  TITLE-LINE.
001810           05  FILLER                   PIC X(1) VALUE SPACE.
001820           05  TL-HEADING               PIC X(40) VALUE
001830               "COUNTY ELECTIONS DIVISION".
001840           05  FILLER                   PIC X(10) VALUE SPACE.
001850           05  TL-PAGE-LIT              PIC X(5) VALUE "PAGE ".
001860           05  TL-PAGE-NO               PIC ZZZ9.
001870           05  FILLER                   PIC X(36) VALUE SPACE.
001880
001890       01  SUBTITLE-LINE.
001900           05  FILLER                   PIC X(1) VALUE SPACE.
001910           05  FILLER                   PIC X(30) VALUE
001920               "ELECTION RESULTS REPORT".
001930           05  FILLER                   PIC X(65) VALUE SPACE.
001940
001950       01  ELECTION-HEADER-LINE.
001960           05  FILLER                   PIC X(1) VALUE SPACE.
001970           05  EH-ID-LIT                PIC X(11) VALUE
001980               "ELECTION  #".
001990           05  EH-ELEC-ID               PIC ZZZZZZZZ9.
002000           05  FILLER                   PIC X(2) VALUE SPACE.
002010           05  EH-NAME                  PIC X(30).
002020           05  FILLER                   PIC X(2) VALUE SPACE.
002030           05  EH-TYPE                  PIC X(15).
002040           05  FILLER                   PIC X(2) VALUE SPACE.
002050           05  EH-STATUS                PIC X(10).
002060           05  FILLER                   PIC X(14) VALUE SPACE.
002070
002080       01  COLUMN-LINE.
002090           05  FILLER                   PIC X(1) VALUE SPACE.
002100           05  FILLER                   PIC X(6) VALUE "RANK".
002110           05  FILLER                   PIC X(3) VALUE SPACE.
002120           05  FILLER                   PIC X(30) VALUE
002130               "CANDIDATE NAME".
002140           05  FILLER                   PIC X(3) VALUE SPACE.
002150           05  FILLER                   PIC X(20) VALUE "PARTY".
002160           05  FILLER                   PIC X(3) VALUE SPACE.
002170           05  FILLER                   PIC X(10) VALUE "VOTES".
002180           05  FILLER                   PIC X(3) VALUE SPACE.
002190           05  FILLER                   PIC X(10) VALUE "PERCENT".
002200           05  FILLER                   PIC X(7) VALUE SPACE.
002210
002220       01  DETAIL-LINE.
002230           05  FILLER                   PIC X(1) VALUE SPACE.
002240           05  DL-RANK                  PIC ZZZ9.
002250           05  FILLER                   PIC X(5) VALUE SPACE.
002260           05  DL-CAND-NAME             PIC X(30).
002270           05  FILLER                   PIC X(3) VALUE SPACE.
002280           05  DL-CAND-PARTY            PIC X(20).
002290           05  FILLER                   PIC X(3) VALUE SPACE.
002300           05  DL-VOTE-COUNT            PIC ZZZZZZZZ9.
002310           05  FILLER                   PIC X(4) VALUE SPACE.
002320           05  DL-PERCENT               PIC ZZ9.99.
002330           05  FILLER                   PIC X(11) VALUE SPACE.
002340
002350       01  FOOTER-LINE-1.
002360           05  FILLER                   PIC X(1) VALUE SPACE.
002370           05  FL1-LIT1                 PIC X(20) VALUE
002380               "TOTAL VOTES CAST...".
002390           05  FL1-VOTES                PIC ZZZZZZZZ9.
002400           05  FILLER                   PIC X(3) VALUE SPACE.
002410           05  FL1-LIT2                 PIC X(20) VALUE
002420               "REGISTERED VOTERS..".
002430           05  FL1-REG                  PIC ZZZZZZZZ9.
002440           05  FILLER                   PIC X(3) VALUE SPACE.
002450           05  FL1-LIT3                 PIC X(10) VALUE
002460               "TURNOUT %.".
002470           05  FL1-TURNOUT              PIC ZZ9.99.
002480           05  FILLER                   PIC X(15) VALUE SPACE.
002490
002500       01  FOOTER-LINE-2.
002510           05  FILLER                   PIC X(1) VALUE SPACE.
002520           05  FL2-LIT1                 PIC X(20) VALUE
002530               "WINNING CANDIDATE..".
002540           05  FL2-WINNER-NAME          PIC X(30).
002550           05  FILLER                   PIC X(3) VALUE SPACE.
002560           05  FL2-LIT2                 PIC X(15) VALUE
002570               "WIN MARGIN....".
002580           05  FL2-MARGIN               PIC ZZZZZZZZ9.
002590           05  FILLER                   PIC X(18) VALUE SPACE.
002600
002610       01  GRAND-TOTAL-LINE-1.
002620           05  FILLER                   PIC X(1) VALUE SPACE.
002630           05  GT1-LIT                  PIC X(30) VALUE
002640               "TOTAL ELECTIONS PROCESSED....".
002650           05  GT1-COUNT                PIC ZZZZ9.
002660           05  FILLER                   PIC X(60) VALUE SPACE.
002670
002680       01  GRAND-TOTAL-LINE-2.
002690           05  FILLER                   PIC X(1) VALUE SPACE.
002700           05  GT2-LIT1                 PIC X(25) VALUE
002710               "TOTAL VOTES ACCEPTED....".
002720           05  GT2-VOTES                PIC ZZZZZZZZ9.
002730           05  FILLER                   PIC X(3) VALUE SPACE.
002740           05  GT2-LIT2                 PIC X(25) VALUE
002750               "TOTAL REGS ACCEPTED.....".
002760           05  GT2-REGS                 PIC ZZZZZZZZ9.
002770           05  FILLER                   PIC X(24) VALUE SPACE.
002780
002790       01  GRAND-TOTAL-LINE-3.
002800           05  FILLER                   PIC X(1) VALUE SPACE.
002810           05  GT3-LIT                  PIC X(25) VALUE
002820               "TOTAL REGS REJECTED.....".
002830           05  GT3-REGS-REJ             PIC ZZZZZZZZ9.
002840           05  FILLER                   PIC X(61) VALUE SPACE.
002850
002860       01  NO-RECORDS-LINE.
002870           05  FILLER                   PIC X(1) VALUE SPACE.
002880           05  FILLER                   PIC X(30) VALUE
002890               "NO RECORDS FOUND".
002900           05  FILLER                   PIC X(65) VALUE SPACE.
002910
002920       PROCEDURE DIVISION.
002930       PROGRAM-BEGIN.
002940           PERFORM OPENING-PROCEDURE.
002950           PERFORM MAIN-PROCESS.
002960           PERFORM CLOSING-PROCEDURE.
002970
002980       PROGRAM-EXIT.
002990           EXIT PROGRAM.
003000
003010       PROGRAM-DONE.
003020           STOP RUN.
003030
003040      *--------------------------------
003050      * LOAD THE LOOK-UP TABLES AND
003060      * PICK UP THE RUN TOTALS.
003070      *--------------------------------
003080       OPENING-PROCEDURE.
003090           PERFORM LOAD-ELEC-TABLE.
003100           PERFORM LOAD-CAND-TABLE.
003110           PERFORM COUNT-REGISTERED-VOTERS.
003120           OPEN I-O CONTROL-FILE.
003130           PERFORM READ-CONTROL-RECORD.
003140           CLOSE CONTROL-FILE.
003150
003160      *--------------------------------
003170      * NOTHING TO CLOSE HERE - THE
003180      * CONTROL FILE IS OPENED AND
003190      * CLOSED AGAIN INSIDE OPENING-
003200      * PROCEDURE, AND THE WORK/REPORT
003210      * FILES ARE CLOSED BY PRINT-THE-
003220      * REPORT ITSELF.
003230      *--------------------------------
003240       CLOSING-PROCEDURE.
003250           CONTINUE.
003260
003270      *--------------------------------
003280      * BUILD THE ELECTION LOOK-UP
003290      * TABLE.
003300      *--------------------------------
003310       LOAD-ELEC-TABLE.
003320           MOVE ZERO TO ELEC-TAB-COUNT.
003330           OPEN INPUT ELECTION-FILE.
003340           PERFORM READ-NEXT-ELEC-RECORD.
003350           PERFORM BUILD-ELEC-TABLE-ENTRY
003360               UNTIL OLD-ELEC-FILE-AT-END = "Y".
003370           CLOSE ELECTION-FILE.
003380
003390       BUILD-ELEC-TABLE-ENTRY.
003400           ADD 1 TO ELEC-TAB-COUNT.
003410           SET ELEC-TAB-IDX TO ELEC-TAB-COUNT.
003420           MOVE ELEC-ID     TO ELEC-TAB-ID(ELEC-TAB-IDX).
003430           MOVE ELEC-NAME   TO ELEC-TAB-NAME(ELEC-TAB-IDX).
003440           MOVE ELEC-TYPE   TO ELEC-TAB-TYPE(ELEC-TAB-IDX).
003450           MOVE ELEC-STATUS TO ELEC-TAB-STATUS(ELEC-TAB-IDX).
003460           PERFORM READ-NEXT-ELEC-RECORD.
003470
003480       READ-NEXT-ELEC-RECORD.
003490           MOVE "N" TO OLD-ELEC-FILE-AT-END.
003500           READ ELECTION-FILE NEXT RECORD
003510               AT END
003520               MOVE "Y" TO OLD-ELEC-FILE-AT-END.
003530
003540      *--------------------------------
003550      * BUILD THE CANDIDATE LOOK-UP
003560      * TABLE.
003570      *--------------------------------
003580       LOAD-CAND-TABLE.
003590           MOVE ZERO TO CAND-TAB-COUNT.
003600           OPEN INPUT CANDIDATE-FILE.
003610           PERFORM READ-NEXT-CAND-RECORD.
003620           PERFORM BUILD-CAND-TABLE-ENTRY
003630               UNTIL OLD-CAND-FILE-AT-END = "Y".
003640           CLOSE CANDIDATE-FILE.
003650
003660       BUILD-CAND-TABLE-ENTRY.
003670           ADD 1 TO CAND-TAB-COUNT.
003680           SET CAND-TAB-IDX TO CAND-TAB-COUNT.
003690           MOVE CAND-ID    TO CAND-TAB-ID(CAND-TAB-IDX).
003700           MOVE CAND-NAME  TO CAND-TAB-NAME(CAND-TAB-IDX).
003710           MOVE CAND-PARTY TO CAND-TAB-PARTY(CAND-TAB-IDX).
003720           PERFORM READ-NEXT-CAND-RECORD.
003730
003740       READ-NEXT-CAND-RECORD.
003750           MOVE "N" TO OLD-CAND-FILE-AT-END.
003760           READ CANDIDATE-FILE NEXT RECORD
003770               AT END
003780               MOVE "Y" TO OLD-CAND-FILE-AT-END.
003790
003800      *--------------------------------
003810      * COUNT THE REGISTERED VOTERS -
003820      * RPT-REGISTERED IS THE TOTAL
003830      * NUMBER OF VOTER RECORDS ON
003840      * FILE.
003850      *--------------------------------
003860       COUNT-REGISTERED-VOTERS.
003870           MOVE ZERO TO WS-TOTAL-REGISTERED.
003880           OPEN INPUT VOTER-FILE.
003890           PERFORM READ-NEXT-VOTER-RECORD.
003900           PERFORM COUNT-ONE-VOTER-RECORD
003910               UNTIL OLD-VOTER-FILE-AT-END = "Y".
003920           CLOSE VOTER-FILE.
003930
003940       COUNT-ONE-VOTER-RECORD.
003950           ADD 1 TO WS-TOTAL-REGISTERED.
003960           PERFORM READ-NEXT-VOTER-RECORD.
003970
003980       READ-NEXT-VOTER-RECORD.
003990           MOVE "N" TO OLD-VOTER-FILE-AT-END.
004000           READ VOTER-FILE NEXT RECORD
004010               AT END
004020               MOVE "Y" TO OLD-VOTER-FILE-AT-END.
004030
004040      *--------------------------------
004050      * CONTROL FILE ROUTINE.
004060      *--------------------------------
004070       READ-CONTROL-RECORD.
004080           MOVE 1 TO CONTROL-KEY.
004090           READ CONTROL-FILE RECORD
004100               INVALID KEY
004110               DISPLAY "ELCRPT02 - CONTROL FILE NOT FOUND".
004120
004130      *--------------------------------
004140      * SORT THE RESULTS AND PRINT.
004150      *--------------------------------
004160       MAIN-PROCESS.
004170           PERFORM SORT-THE-RESULTS.
004180           PERFORM PRINT-THE-REPORT.
004190
004200      *--------------------------------
004210      * SORT THE RESULT FILE BY
004220      * ELECTION AND RANK.
004230      *--------------------------------
004240       SORT-THE-RESULTS.
004250           SORT SORT-FILE
004260               ON ASCENDING KEY SORT-ELEC-ID
004270               ON ASCENDING KEY SORT-RANK
004280               USING RESULT-FILE
004290               GIVING WORK-FILE.
004300
004310      *--------------------------------
004320      * DRIVE THE WORK FILE (ONE SORTED
004330      * CANDIDATE ROW PER RECORD) AND
004340      * PRINT EVERY LINE OF THE RESULTS
004350      * REPORT FROM IT, ELECTION BY
004360      * ELECTION.
004370      *--------------------------------
004380       PRINT-THE-REPORT.
004390           OPEN INPUT WORK-FILE.
004400           OPEN OUTPUT REPORT-FILE.
004410           PERFORM START-ONE-REPORT.
004420           PERFORM READ-NEXT-WORK-RECORD.
004430           PERFORM PROCESS-ALL-RESULTS
004440               UNTIL WORK-FILE-AT-END = "Y".
004450           PERFORM END-ONE-REPORT.
004460           CLOSE WORK-FILE.
004470           CLOSE REPORT-FILE.
004480
004490      *--------------------------------
004500      * RESET THE PAGE/LINE COUNTERS
004510      * AND THE CONTROL-BREAK SWITCHES
004520      * BEFORE THE FIRST WORK RECORD
004530      * IS READ.
004540      *--------------------------------
004550       START-ONE-REPORT.
004560           MOVE ZERO TO LINE-COUNT.
004570           MOVE ZERO TO PAGE-NUMBER.
004580           MOVE ZERO TO WS-PREV-ELEC-ID.
004590           MOVE "Y" TO WS-FIRST-RECORD.
004600           MOVE "N" TO WS-ANY-RECORDS.
004610           PERFORM START-NEW-PAGE.
004620
004630      *--------------------------------
004640      * CLOSE OUT THE LAST ELECTION ON
004650      * THE WORK FILE, OR SAY SO IF
004660      * THE RUN HAD NO RESULTS AT ALL.
004670      *--------------------------------
004680       END-ONE-REPORT.
004690           IF WS-ANY-RECORDS = "Y"
004700               PERFORM PRINT-ELECTION-FOOTER
004710               PERFORM PRINT-GRAND-TOTALS
004720           ELSE
004730               PERFORM PRINT-NO-RECORDS-FOUND.
004740           PERFORM END-LAST-PAGE.
004750
004760      *--------------------------------
004770      * SORT-GIVING WORK FILE IS READ
004780      * STRAIGHT THROUGH, ONE ROW PER
004790      * CANDIDATE, ALREADY IN ELECTION
004800      * AND RANK ORDER.
004810      *--------------------------------
004820       READ-NEXT-WORK-RECORD.
004830           MOVE "N" TO WORK-FILE-AT-END.
004840           READ WORK-FILE NEXT RECORD
004850               AT END
004860               MOVE "Y" TO WORK-FILE-AT-END.
004870
004880      *--------------------------------
004890      * ONE WORK RECORD - WATCH FOR A
004900      * CHANGE OF ELECTION-ID, THEN
004910      * PRINT THE DETAIL LINE.
004920      *--------------------------------
004930       PROCESS-ALL-RESULTS.
004940           MOVE "Y" TO WS-ANY-RECORDS.
004950           IF WORK-ELEC-ID NOT = WS-PREV-ELEC-ID
004960               PERFORM START-NEW-ELECTION.
004970           PERFORM PRINT-DETAIL-LINE.
004980           PERFORM READ-NEXT-WORK-RECORD.
004990
005000      *--------------------------------
005010      * CONTROL BREAK - NEW ELECTION.
005020      *--------------------------------
005030       START-NEW-ELECTION.
005040           IF WS-FIRST-RECORD = "N"
005050               PERFORM PRINT-ELECTION-FOOTER.
005060           MOVE "N" TO WS-FIRST-RECORD.
005070           MOVE WORK-ELEC-ID TO WS-PREV-ELEC-ID.
005080           MOVE WORK-ELEC-ID TO RPT-ELEC-ID.
005090           MOVE WS-TOTAL-REGISTERED TO RPT-REGISTERED.
005100           MOVE ZERO TO RPT-VOTES-CAST.
005110           MOVE ZERO TO RPT-TOT-CANDIDATES.
005120           MOVE ZERO TO RPT-WINNER-CAND-ID.
005130           MOVE ZERO TO RPT-WIN-MARGIN.
005140           MOVE ZERO TO RPT-TURNOUT-PCT.
005150           MOVE ZERO TO WS-RANK1-VOTES.
005160           MOVE ZERO TO WS-RANK2-VOTES.
005170           MOVE ZERO TO WS-RANK1-CAND-ID.
005180           PERFORM FIND-ELECTION-IN-TABLE.
005190           PERFORM PRINT-ELECTION-HEADER.
005200
005210      *--------------------------------
005220      * LOOK UP THE ELECTION NAME AND
005230      * REGISTERED VOTER COUNT FOR
005240      * THE TURNOUT PERCENTAGE.
005250      *--------------------------------
005260       FIND-ELECTION-IN-TABLE.
005270           MOVE SPACE TO EH-NAME EH-TYPE EH-STATUS.
005280           IF ELEC-TAB-COUNT NOT = ZERO
005290               SET ELEC-TAB-IDX TO 1
005300               SEARCH ELEC-TAB-ENTRY
005310                   AT END
005320                       NEXT SENTENCE
005330                   WHEN ELEC-TAB-ID(ELEC-TAB-IDX) = WORK-ELEC-ID
005340                       MOVE ELEC-TAB-NAME(ELEC-TAB-IDX)
005350                           TO EH-NAME
005360                       MOVE ELEC-TAB-TYPE(ELEC-TAB-IDX)
005370                           TO EH-TYPE
005380                       MOVE ELEC-TAB-STATUS(ELEC-TAB-IDX)
005390                           TO EH-STATUS.
005400
005410      *--------------------------------
005420      * LOOK UP THE CANDIDATE NAME
005430      * AND PARTY FOR THE DETAIL LINE.
005440      *--------------------------------
005450       FIND-CANDIDATE-IN-TABLE.
005460           MOVE SPACE TO WS-FOUND-NAME.
005470           MOVE SPACE TO WS-FOUND-PARTY.
005480           IF CAND-TAB-COUNT NOT = ZERO
005490               SET CAND-TAB-IDX TO 1
005500               SEARCH CAND-TAB-ENTRY
005510                   AT END
005520                       NEXT SENTENCE
005530                   WHEN CAND-TAB-ID(CAND-TAB-IDX) = WORK-CAND-ID
005540                       MOVE CAND-TAB-NAME(CAND-TAB-IDX)
005550                           TO WS-FOUND-NAME
005560                       MOVE CAND-TAB-PARTY(CAND-TAB-IDX)
005570                           TO WS-FOUND-PARTY.
005580
005590      *--------------------------------
005600      * PRINT THE ELECTION HEADER AND
005610      * COLUMN LINE.
005620      *--------------------------------
005630       PRINT-ELECTION-HEADER.
005640           IF LINE-COUNT > MAXIMUM-LINES
005650               PERFORM START-NEXT-PAGE.
005660           MOVE WORK-ELEC-ID TO EH-ELEC-ID.
005670           MOVE ELECTION-HEADER-LINE TO REPORT-RECORD.
005680           PERFORM WRITE-TO-PRINTER.
005690           PERFORM LINE-FEED.
005700           MOVE COLUMN-LINE TO REPORT-RECORD.
005710           PERFORM WRITE-TO-PRINTER.
005720
005730      *--------------------------------
005740      * ONE DETAIL LINE PER CANDIDATE,
005750      * IN RANK ORDER.
005760      *--------------------------------
005770       PRINT-DETAIL-LINE.
005780           ADD WORK-VOTE-COUNT TO RPT-VOTES-CAST.
005790           ADD 1 TO RPT-TOT-CANDIDATES.
005800           IF WORK-RANK = 1
005810               MOVE WORK-CAND-ID    TO WS-RANK1-CAND-ID
005820               MOVE WORK-VOTE-COUNT TO WS-RANK1-VOTES.
005830           IF WORK-RANK = 2
005840               MOVE WORK-VOTE-COUNT TO WS-RANK2-VOTES.
005850           PERFORM FIND-CANDIDATE-IN-TABLE.
005860           MOVE WORK-RANK       TO DL-RANK.
005870           MOVE WS-FOUND-NAME   TO DL-CAND-NAME.
005880           MOVE WS-FOUND-PARTY  TO DL-CAND-PARTY.
005890           MOVE WORK-VOTE-COUNT TO DL-VOTE-COUNT.
005900           MOVE WORK-PERCENT    TO DL-PERCENT.
005910           IF LINE-COUNT > MAXIMUM-LINES
005920               PERFORM START-NEXT-PAGE.
005930           MOVE DETAIL-LINE TO REPORT-RECORD.
005940           PERFORM WRITE-TO-PRINTER.
005950
005960      *--------------------------------
005970      * ELECTION FOOTER - TURNOUT AND
005980      * WINNING MARGIN.
005990      *--------------------------------
006000       PRINT-ELECTION-FOOTER.
006010           COMPUTE RPT-WIN-MARGIN = WS-RANK1-VOTES - WS-RANK2-VOTES.
006020           MOVE WS-RANK1-CAND-ID TO RPT-WINNER-CAND-ID.
006030           IF RPT-REGISTERED = ZERO
006040               MOVE ZERO TO RPT-TURNOUT-PCT
006050           ELSE
006060               COMPUTE WS-TURNOUT-RATIO ROUNDED =
006070                   RPT-VOTES-CAST / RPT-REGISTERED
006080               COMPUTE RPT-TURNOUT-PCT ROUNDED =
006090                   WS-TURNOUT-RATIO * 100.
006100           MOVE RPT-VOTES-CAST        TO FL1-VOTES.
006110           MOVE RPT-REGISTERED        TO FL1-REG.
006120           MOVE RPT-TURNOUT-PCT       TO FL1-TURNOUT.
006130           IF LINE-COUNT > MAXIMUM-LINES
006140               PERFORM START-NEXT-PAGE.
006150           PERFORM LINE-FEED.
006160           MOVE FOOTER-LINE-1 TO REPORT-RECORD.
006170           PERFORM WRITE-TO-PRINTER.
006180           MOVE RPT-WINNER-CAND-ID TO WORK-CAND-ID.
006190           PERFORM FIND-CANDIDATE-IN-TABLE.
006200           MOVE WS-FOUND-NAME TO FL2-WINNER-NAME.
006210           MOVE RPT-WIN-MARGIN TO FL2-MARGIN.
006220           IF LINE-COUNT > MAXIMUM-LINES
006230               PERFORM START-NEXT-PAGE.
006240           MOVE FOOTER-LINE-2 TO REPORT-RECORD.
006250           PERFORM WRITE-TO-PRINTER.
006260
006270      *--------------------------------
006280      * GRAND TOTALS FOR THE WHOLE RUN,
006290      * PULLED FROM THE CONTROL FILE.
006300      *--------------------------------
006310       PRINT-GRAND-TOTALS.
006320           MOVE CTL-ELECTIONS-PROCESSED TO GT1-COUNT.
006330           IF LINE-COUNT > MAXIMUM-LINES
006340               PERFORM START-NEXT-PAGE.
006350           PERFORM LINE-FEED.
006360           MOVE GRAND-TOTAL-LINE-1 TO REPORT-RECORD.
006370           PERFORM WRITE-TO-PRINTER.
006380           MOVE CTL-VOTES-ACCEPTED      TO GT2-VOTES.
006390           MOVE CTL-REGS-ACCEPTED       TO GT2-REGS.
006400           IF LINE-COUNT > MAXIMUM-LINES
006410               PERFORM START-NEXT-PAGE.
006420           MOVE GRAND-TOTAL-LINE-2 TO REPORT-RECORD.
006430           PERFORM WRITE-TO-PRINTER.
006440           MOVE CTL-REGS-REJECTED       TO GT3-REGS-REJ.
006450           IF LINE-COUNT > MAXIMUM-LINES
006460               PERFORM START-NEXT-PAGE.
006470           MOVE GRAND-TOTAL-LINE-3 TO REPORT-RECORD.
006480           PERFORM WRITE-TO-PRINTER.
006490
006500      *--------------------------------
006510      * NOTHING ON THE RESULT FILE -
006520      * SAY SO RATHER THAN PRINT A
006530      * BLANK REPORT.
006540      *--------------------------------
006550       PRINT-NO-RECORDS-FOUND.
006560           MOVE NO-RECORDS-LINE TO REPORT-RECORD.
006570           PERFORM WRITE-TO-PRINTER.
006580
006590      *--------------------------------
006600      * PAGE CONTROL - PRIMITIVES
006610      * BORROWED FROM THE OLD BILLS
006620      * AGING REPORT.
006630      *--------------------------------
006640       WRITE-TO-PRINTER.
006650           WRITE REPORT-RECORD BEFORE ADVANCING 1.
006660           ADD 1 TO LINE-COUNT.
006670
006680       LINE-FEED.
006690           MOVE SPACE TO REPORT-RECORD.
006700           PERFORM WRITE-TO-PRINTER.
006710
006720       START-NEXT-PAGE.
006730           PERFORM END-LAST-PAGE.
006740           PERFORM START-NEW-PAGE.
006750
006760       START-NEW-PAGE.
006770           ADD 1 TO PAGE-NUMBER.
006780           MOVE PAGE-NUMBER TO TL-PAGE-NO.
006790           MOVE TITLE-LINE TO REPORT-RECORD.
006800           PERFORM WRITE-TO-PRINTER.
006810           PERFORM LINE-FEED.
006820           MOVE SUBTITLE-LINE TO REPORT-RECORD.
006830           PERFORM WRITE-TO-PRINTER.
006840           PERFORM LINE-FEED.
006850
006860       END-LAST-PAGE.
006870           PERFORM FORM-FEED.
006880           MOVE ZERO TO LINE-COUNT.
006890
006900       FORM-FEED.
006910           MOVE SPACE TO REPORT-RECORD.
006920           WRITE REPORT-RECORD BEFORE ADVANCING PAGE.
