000100      *--------------------------------------------------------
000200      * SLELEC.CBL - FILE-CONTROL ENTRY FOR THE ELECTION FILE.
000300      * SEQUENTIAL, FIXED, INPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT ELECTION-FILE
000600               ASSIGN TO "ELECTION"
000700               ORGANIZATION IS SEQUENTIAL.
