000100      *--------------------------------------------------------
000200      * FDCONTRL.CBL - RECORD LAYOUT FOR THE RUN CONTROL FILE.
000300      *--------------------------------------------------------
000400           FD  CONTROL-FILE
000500               LABEL RECORDS ARE STANDARD.
000600           01  CONTROL-RECORD.
000700               05  CONTROL-KEY             PIC 9(1).
000800               05  CTL-NEXT-VOTER-ID        PIC 9(9).
000900               05  CTL-NEXT-VOTE-ID         PIC 9(9).
001000               05  CTL-REGS-ACCEPTED        PIC 9(9).
001100               05  CTL-REGS-REJECTED        PIC 9(9).
001200               05  CTL-VOTES-ACCEPTED       PIC 9(9).
001300               05  CTL-VOTES-REJECTED       PIC 9(9).
001400               05  CTL-ELECTIONS-PROCESSED  PIC 9(5).
001500               05  CTL-LAST-RUN-DATE        PIC 9(8).
001600               05  FILLER                   PIC X(33).
001700
001800           01  FILLER REDEFINES CONTROL-RECORD.
001900               05  CTL-PRINT-KEY            PIC 9(1).
002000               05  CTL-PRINT-VIEW.
002100                   10  CTL-P-NEXT-VOTER-ID  PIC ZZZZZZZZ9.
002200                   10  CTL-P-NEXT-VOTE-ID   PIC ZZZZZZZZ9.
002300                   10  CTL-P-REGS-ACCEPTED  PIC ZZZZZZZZ9.
002400                   10  CTL-P-VOTES-ACCEPTED PIC ZZZZZZZZ9.
002500               05  FILLER                   PIC X(40).
