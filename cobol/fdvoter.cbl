000100      *--------------------------------------------------------
000200      * FDVOTER.CBL - RECORD LAYOUT FOR THE VOTER MASTER FILE.
000300      *--------------------------------------------------------
000400           FD  VOTER-FILE
000500               LABEL RECORDS ARE STANDARD.
000600           01  VOTER-RECORD.
000700               05  VOTER-ID                 PIC 9(9).
000800               05  VOTER-EMAIL               PIC X(40).
000900               05  VOTER-NAME                PIC X(40).
001000               05  VOTER-PHONE               PIC X(15).
001100               05  VOTER-DOB                 PIC 9(8).
001200               05  VOTER-GENDER              PIC X(1).
001300               05  VOTER-CITY                PIC X(20).
001400               05  VOTER-STATE               PIC X(20).
001500               05  VOTER-PINCODE             PIC X(6).
001600               05  VOTER-AADHAR              PIC X(12).
001700               05  VOTER-VOTERID-NO          PIC X(20).
001800               05  VOTER-ACTIVE-FLAG         PIC X(1).
001900               05  VOTER-VERIFIED-FLAG       PIC X(1).
002000               05  FILLER                    PIC X(7).
002100
002200           01  FILLER REDEFINES VOTER-RECORD.
002300               05  FILLER                    PIC X(104).
002400               05  VOTER-DOB-R.
002500                   10  VOTER-DOB-YYYY        PIC 9(4).
002600                   10  VOTER-DOB-MM          PIC 9(2).
002700                   10  VOTER-DOB-DD          PIC 9(2).
002800               05  FILLER                    PIC X(88).
