000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    CTLBLD01.
000120       AUTHOR.        R HANNIGAN.
000130       INSTALLATION.  COUNTY ELECTIONS DIVISION - DATA CENTER.
000140       DATE-WRITTEN.  03/14/1989.
000150       DATE-COMPILED.
000160       SECURITY.      UNCLASSIFIED - ELECTIONS BATCH LIBRARY.
000170      *--------------------------------------------------------
000180      * CTLBLD01 BUILDS THE ONE-RECORD RUN CONTROL FILE THAT
000190      * CARRIES THE NEXT VOTER-ID, THE NEXT VOTE-ID, AND THE
000200      * JOB TOTALS PASSED FORWARD FROM STEP TO STEP OF THE
000210      * NIGHTLY ELECTIONS RUN.  RUN ONCE, BEFORE THE FIRST
000220      * REGISTRATION OR VOTE CASTING STEP EVER EXECUTES.  DO
000230      * NOT RERUN AGAINST A LIVE CONTROL FILE OR THE NEXT-ID
000240      * COUNTERS WILL BE RESET TO ZERO AND KEYS WILL COLLIDE.
000250      *--------------------------------------------------------
000260      * CHANGE LOG
000270      *--------------------------------------------------------
000280      * 03/14/89  RH   ORIGINAL PROGRAM FOR THE CLERK'S OFFICE.
000290      * 09/02/91  RH   ADDED REGS-REJECTED AND VOTES-REJECTED
000300      *                COUNTERS PER CLERK REQUEST #114.
000310      * 02/27/93  DWK  ADDED CTL-ELECTIONS-PROCESSED SO THE
000320      *                REPORT STEP CAN PRINT A RUN-WIDE TOTAL.
000330      * 11/08/95  DWK  ADDED CTL-LAST-RUN-DATE FOR THE AUDIT
000340      *                TRAIL REQUESTED BY THE COUNTY ATTORNEY.
000350      * 08/19/98  PJT  YEAR 2000 REVIEW - CTL-LAST-RUN-DATE IS
000360      *                A FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.
000370      * 01/11/99  PJT  RAN WITH THE STATE'S Y2K TEST DECK, ALL
000380      *                FIELDS CONFIRMED CENTURY-SAFE.  REQ #229.
000390      * 02/15/99  PJT  ADDED A SANITY CHECK ON THE SYSTEM DATE
000400      *                BEFORE IT IS STAMPED INTO THE CONTROL
000410      *                RECORD - AUDITOR REQUEST #233.
000420      * 03/14/01  DWK  STATE ELECTION CODE REVISION PROMPTED A
000430      *                SECOND LOOK AT THE CONTROL RECORD LAYOUT
000440      *                FOR HAVA READINESS - NO FIELD CHANGES
000450      *                NEEDED, THE RECORD ALREADY CARRIES THE
000460      *                NEXT-ID COUNTERS THE NEW LAW REQUIRES.
000470      *                REQ #251.
000480      *--------------------------------------------------------
000490       ENVIRONMENT DIVISION.
000500       CONFIGURATION SECTION.
000510       SPECIAL-NAMES.
000520           C01 IS TOP-OF-FORM.
000530
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560
000570           COPY "slcontrl.cbl".
000580
000590       DATA DIVISION.
000600       FILE SECTION.
000610
000620           COPY "fdcontrl.cbl".
000630
000640       WORKING-STORAGE SECTION.
000650
000660           COPY "wsstamp.cbl".
000670
000680       01  WS-SWITCHES.
000690           05  WS-UPSI-1              PIC X VALUE "N".
000700           05  FILLER                 PIC X(10).
000710
000720      *--------------------------------
000730      * BREAKDOWN OF THE SYSTEM DATE
000740      * STAMPED INTO CTL-LAST-RUN-DATE,
000750      * SO THE MONTH AND DAY CAN BE
000760      * RANGE-CHECKED BEFORE THE RECORD
000770      * IS WRITTEN.
000780      *--------------------------------
000790       01  WS-RUN-DATE-CK             PIC 9(8).
000800       01  FILLER REDEFINES WS-RUN-DATE-CK.
000810           05  WS-RUN-YYYY            PIC 9999.
000820           05  WS-RUN-MM              PIC 99.
000830           05  WS-RUN-DD              PIC 99.
000840
000850       77  WS-RUN-DATE-IS-VALID       PIC X VALUE "Y".
000860           88  WS-RUN-DATE-OK         VALUE "Y".
000870           88  WS-RUN-DATE-BAD        VALUE "N".
000880
000890       PROCEDURE DIVISION.
000900       PROGRAM-BEGIN.
000910           PERFORM OPENING-PROCEDURE.
000920           PERFORM MAIN-PROCESS.
000930           PERFORM CLOSING-PROCEDURE.
000940
000950       PROGRAM-EXIT.
000960           EXIT PROGRAM.
000970
000980       PROGRAM-DONE.
000990           STOP RUN.
001000
001010      *--------------------------------
001020      * OUTPUT ONLY - THIS PROGRAM
001030      * BUILDS THE CONTROL FILE FROM
001040      * SCRATCH, IT NEVER READS AN
001050      * EXISTING ONE.
001060      *--------------------------------
001070       OPENING-PROCEDURE.
001080           OPEN OUTPUT CONTROL-FILE.
001090
001100       CLOSING-PROCEDURE.
001110           CLOSE CONTROL-FILE.
001120
001130      *--------------------------------
001140      * SEED THE CONTROL RECORD - FIRST
001150      * VOTER-ID AND VOTE-ID ISSUED ARE
001160      * BOTH 1, AND ALL RUN TOTALS START
001170      * AT ZERO.
001180      *--------------------------------
001190       MAIN-PROCESS.
001200           PERFORM INITIALIZE-CONTROL-RECORD.
001210           PERFORM WRITE-CONTROL-RECORD.
001220
001230       INITIALIZE-CONTROL-RECORD.
001240           MOVE 1 TO CONTROL-KEY.
001250           MOVE 1 TO CTL-NEXT-VOTER-ID.
001260           MOVE 1 TO CTL-NEXT-VOTE-ID.
001270           MOVE ZEROES TO CTL-REGS-ACCEPTED
001280                          CTL-REGS-REJECTED
001290                          CTL-VOTES-ACCEPTED
001300                          CTL-VOTES-REJECTED
001310                          CTL-ELECTIONS-PROCESSED.
001320           ACCEPT WS-STAMP-TODAY FROM DATE YYYYMMDD.
001330           MOVE WS-STAMP-TODAY TO CTL-LAST-RUN-DATE.
001340           MOVE WS-STAMP-TODAY TO WS-RUN-DATE-CK.
001350           PERFORM CHECK-RUN-DATE.
001360
001370      *--------------------------------
001380      * CHECK THE SYSTEM CLOCK LOOKS
001390      * SANE BEFORE WE SEED THE AUDIT
001400      * TRAIL FIELD WITH IT.
001410      *--------------------------------
001420       CHECK-RUN-DATE.
001430           MOVE "Y" TO WS-RUN-DATE-IS-VALID.
001440           IF WS-RUN-MM < 1 OR WS-RUN-MM > 12
001450               MOVE "N" TO WS-RUN-DATE-IS-VALID.
001460           IF WS-RUN-DD < 1 OR WS-RUN-DD > 31
001470               MOVE "N" TO WS-RUN-DATE-IS-VALID.
001480           IF WS-RUN-DATE-BAD
001490               DISPLAY "CTLBLD01 - SYSTEM DATE LOOKS INVALID - CHECK THE CLOCK".
001500
001510       WRITE-CONTROL-RECORD.
001520           WRITE CONTROL-RECORD
001530               INVALID KEY
001540               DISPLAY "CTLBLD01 - ERROR WRITING CONTROL RECORD".
