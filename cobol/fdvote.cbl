000100      *--------------------------------------------------------
000200      * FDVOTE.CBL - RECORD LAYOUT FOR THE VOTE FILE.
000300      *--------------------------------------------------------
000400           FD  VOTE-FILE
000500               LABEL RECORDS ARE STANDARD.
000600           01  VOTE-RECORD.
000700               05  VOTE-ID                  PIC 9(9).
000800               05  VOTE-ELEC-ID              PIC 9(9).
000900               05  VOTE-VOTER-ID             PIC 9(9).
001000               05  VOTE-CAND-ID              PIC 9(9).
001100               05  VOTE-STAMP                PIC 9(14).
001200               05  FILLER                    PIC X(5).
001300
001400           01  FILLER REDEFINES VOTE-RECORD.
001500               05  FILLER                    PIC X(36).
001600               05  VOTE-STAMP-R.
001700                   10  VOTE-STAMP-DATE       PIC 9(8).
001800                   10  VOTE-STAMP-TIME       PIC 9(6).
001900               05  FILLER                    PIC X(5).
