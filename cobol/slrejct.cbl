000100      *--------------------------------------------------------
000200      * SLREJCT.CBL - FILE-CONTROL ENTRY FOR THE REJECT LISTING
000300      * PRINT FILE.  LINE SEQUENTIAL, OUTPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT REJECT-FILE
000600               ASSIGN TO PRINTER
000700               ORGANIZATION IS LINE SEQUENTIAL.
