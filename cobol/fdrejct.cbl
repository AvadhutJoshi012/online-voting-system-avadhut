000100      *--------------------------------------------------------
000200      * FDREJCT.CBL - PRINT RECORD FOR THE REJECT LISTING FILE.
000300      *--------------------------------------------------------
000400           FD  REJECT-FILE
000500               LABEL RECORDS ARE OMITTED.
000600           01  REJECT-RECORD               PIC X(96).
