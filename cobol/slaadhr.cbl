000100      *--------------------------------------------------------
000200      * SLAADHR.CBL - FILE-CONTROL ENTRY FOR THE AADHAR
000300      * REFERENCE REGISTRY.  SEQUENTIAL, FIXED, INPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT AADHAR-FILE
000600               ASSIGN TO "AADHAR"
000700               ORGANIZATION IS SEQUENTIAL.
