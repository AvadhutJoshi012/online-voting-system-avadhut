000100      *--------------------------------------------------------
000200      * FDCAND.CBL - RECORD LAYOUT FOR THE CANDIDATE FILE.
000300      *--------------------------------------------------------
000400           FD  CANDIDATE-FILE
000500               LABEL RECORDS ARE STANDARD.
000600           01  CAND-RECORD.
000700               05  CAND-ID                  PIC 9(9).
000800               05  CAND-ELEC-ID              PIC 9(9).
000900               05  CAND-VOTER-ID             PIC 9(9).
001000               05  CAND-NAME                 PIC X(40).
001100               05  CAND-PARTY                PIC X(30).
001200               05  CAND-SYMBOL               PIC X(20).
001300               05  FILLER                    PIC X(8).
