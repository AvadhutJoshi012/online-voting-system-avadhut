000100      *--------------------------------------------------------
000200      * FDREGRQ.CBL - RECORD LAYOUT FOR THE REGISTRATION
000300      * REQUEST FILE.  SAME PERSONAL FIELDS AS THE VOTER
000400      * MASTER, LESS THE ASSIGNED KEY AND THE STATUS FLAGS.
000500      *--------------------------------------------------------
000600           FD  REGREQ-FILE
000700               LABEL RECORDS ARE STANDARD.
000800           01  REGREQ-RECORD.
000900               05  REGREQ-EMAIL             PIC X(40).
001000               05  REGREQ-NAME               PIC X(40).
001100               05  REGREQ-PHONE              PIC X(15).
001200               05  REGREQ-DOB                PIC 9(8).
001300               05  REGREQ-GENDER             PIC X(1).
001400               05  REGREQ-CITY               PIC X(20).
001500               05  REGREQ-STATE              PIC X(20).
001600               05  REGREQ-PINCODE            PIC X(6).
001700               05  REGREQ-AADHAR             PIC X(12).
001800               05  REGREQ-VOTERID-NO         PIC X(20).
001900               05  FILLER                    PIC X(6).
002000
002100           01  FILLER REDEFINES REGREQ-RECORD.
002200               05  FILLER                    PIC X(95).
002300               05  REGREQ-DOB-R.
002400                   10  REGREQ-DOB-YYYY       PIC 9(4).
002500                   10  REGREQ-DOB-MM         PIC 9(2).
002600                   10  REGREQ-DOB-DD         PIC 9(2).
002700               05  FILLER                    PIC X(85).
