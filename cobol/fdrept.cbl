000100      *--------------------------------------------------------
000200      * FDREPT.CBL - PRINT RECORD FOR THE ELECTION REPORT FILE.
000300      *--------------------------------------------------------
000400           FD  REPORT-FILE
000500               LABEL RECORDS ARE OMITTED.
000600           01  REPORT-RECORD               PIC X(96).
