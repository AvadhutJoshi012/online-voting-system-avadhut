000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    RESCLC01.
000120       AUTHOR.        DW KOWALSKI.
000130       INSTALLATION.  COUNTY ELECTIONS DIVISION - DATA CENTER.
000140       DATE-WRITTEN.  04/18/1989.
000150       DATE-COMPILED.
000160       SECURITY.      UNCLASSIFIED - ELECTIONS BATCH LIBRARY.
000170      *--------------------------------------------------------
000180      * RESCLC01 TALLIES THE VOTES CAST THIS RUN AGAINST THE
000190      * CANDIDATE FILE.  FOR EVERY ELECTION THAT RECEIVED AT
000200      * LEAST ONE VOTE THIS RUN, EVERY CANDIDATE OF THAT
000210      * ELECTION (WHETHER OR NOT THE CANDIDATE GOT A VOTE) IS
000220      * GIVEN A VOTE PERCENTAGE AND A RANK, AND A RESULT
000230      * RECORD IS WRITTEN FOR EACH.  RUN AFTER VOTCST01 AND
000240      * BEFORE ELCRPT02.
000250      *--------------------------------------------------------
000260      * CHANGE LOG
000270      *--------------------------------------------------------
000280      * 04/18/89  RH   ORIGINAL PROGRAM FOR THE CLERK'S OFFICE.
000290      * 11/02/91  RH   STABLE TIE-BREAK ON ENCOUNTER ORDER PER
000300      *                THE ELECTION BOARD'S RECOUNT PROCEDURE.
000310      * 05/03/92  DWK  CHANGED THE VOTE AND CANDIDATE FILES TO
000320      *                PLAIN SEQUENTIAL - REQ #147.
000330      * 02/27/93  DWK  BUMP CTL-ELECTIONS-PROCESSED FOR EACH
000340      *                ELECTION TALLIED, FOR THE REPORT STEP.
000350      * 06/02/97  PJT  RAISED TABLE SIZES FOR THE STATEWIDE
000360      *                ROLLOUT - REQ #201.
000370      * 08/19/98  PJT  YEAR 2000 REVIEW - NO DATE ARITHMETIC IN
000380      *                THIS PROGRAM, NO CHANGE REQUIRED.
000390      * 01/11/99  PJT  RAN WITH THE STATE'S Y2K TEST DECK, ALL
000400      *                FIELDS CONFIRMED CENTURY-SAFE.  REQ #229.
000410      * 04/21/99  PJT  WS-RATIO HAD NO INTEGER DIGIT AND WAS
000420      *                TRUNCATING A 100% CANDIDATE TO 0.00 ON
000430      *                THE RESULT FILE - WIDENED TO 9V9999.
000440      *                ALSO RAISED ECW-ENTRY FROM 50 TO 2000 TO
000450      *                MATCH CAND-TAB-ENTRY, A LARGE ELECTION
000460      *                WAS OVERRUNNING THE TABLE.  REQ #247.
000470      * 07/09/03  PJT  COUNTY ATTORNEY ASKED WHETHER RES-PERCENT
000480      *                NEEDED A THIRD DECIMAL PLACE FOR THE NEW
000490      *                STATE CANVASS RULES - CONFIRMED TWO
000500      *                DECIMALS STILL MEET THE REQUIREMENT, NO
000510      *                CHANGE MADE.  REQ #261.
000520      *--------------------------------------------------------
000530       ENVIRONMENT DIVISION.
000540       CONFIGURATION SECTION.
000550       SPECIAL-NAMES.
000560           C01 IS TOP-OF-FORM.
000570
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600
000610           COPY "slvote.cbl".
000620
000630           COPY "slcand.cbl".
000640
000650           COPY "slresult.cbl".
000660
000670           COPY "slcontrl.cbl".
000680
000690       DATA DIVISION.
000700       FILE SECTION.
000710
000720           COPY "fdvote.cbl".
000730
000740           COPY "fdcand.cbl".
000750
000760           COPY "fdresult.cbl".
000770
000780           COPY "fdcontrl.cbl".
000790
000800       WORKING-STORAGE SECTION.
000810
000820       77  VOTE-FILE-AT-END            PIC X.
000830       77  OLD-CAND-FILE-AT-END        PIC X.
000840
000850       77  WS-SUB-I                    PIC 9(4) COMP.
000860       77  WS-SUB-J                    PIC 9(4) COMP.
000870       77  WS-TOTAL-VOTES              PIC 9(9) COMP.
000880       77  WS-RATIO                    PIC 9V9999.
000890
000900       77  WS-HOLD-CAND-ID             PIC 9(9).
000910       77  WS-HOLD-VOTES               PIC 9(9).
000920       77  WS-HOLD-PERCENT             PIC S9(3)V99.
000930
000940       01  CAND-TAB-AREA.
000950           05  CAND-TAB-COUNT           PIC 9(5) COMP.
000960           05  CAND-TAB-ENTRY OCCURS 2000 TIMES
000970                   INDEXED BY CAND-TAB-IDX.
000980               10  CAND-TAB-ID          PIC 9(9).
000990               10  CAND-TAB-ELEC-ID     PIC 9(9).
001000               10  CAND-TAB-VOTES       PIC 9(9) COMP.
001010           05  FILLER                   PIC X(4).
001020
001030       01  ELEC-SEEN-AREA.
001040           05  ELEC-SEEN-COUNT          PIC 9(5) COMP.
001050           05  ELEC-SEEN-ENTRY OCCURS 200 TIMES
001060                   INDEXED BY ELEC-SEEN-IDX.
001070               10  ELEC-SEEN-ID         PIC 9(9).
001080           05  FILLER                   PIC X(4).
001090
001100       01  ECW-AREA.
001110           05  ECW-COUNT-N              PIC 9(4) COMP.
001120           05  ECW-ENTRY OCCURS 2000 TIMES.
001130               10  ECW-CAND-ID          PIC 9(9).
001140               10  ECW-VOTES            PIC 9(9).
001150               10  ECW-PERCENT          PIC S9(3)V99.
001160           05  FILLER                   PIC X(4).
001170
001180       PROCEDURE DIVISION.
001190       PROGRAM-BEGIN.
001200           PERFORM OPENING-PROCEDURE.
001210           PERFORM MAIN-PROCESS.
001220           PERFORM CLOSING-PROCEDURE.
001230
001240       PROGRAM-EXIT.
001250           EXIT PROGRAM.
001260
001270       PROGRAM-DONE.
001280           STOP RUN.
001290
001300      *--------------------------------
001310      * CONTROL FILE IS I-O SO THE
001320      * ELECTIONS-PROCESSED TOTAL CAN
001330      * BE REWRITTEN AT THE END OF
001340      * THE RUN.
001350      *--------------------------------
001360       OPENING-PROCEDURE.
001370           OPEN I-O CONTROL-FILE.
001380           OPEN INPUT VOTE-FILE.
001390           OPEN OUTPUT RESULT-FILE.
001400
001410       CLOSING-PROCEDURE.
001420           CLOSE VOTE-FILE.
001430           CLOSE RESULT-FILE.
001440           CLOSE CONTROL-FILE.
001450
001460      *--------------------------------
001470      * LOAD THE CANDIDATE TABLE, TALLY
001480      * THE VOTES, THEN CALCULATE AND
001490      * WRITE THE RESULTS OF EVERY
001500      * ELECTION THAT RECEIVED A VOTE.
001510      *--------------------------------
001520       MAIN-PROCESS.
001530           PERFORM READ-CONTROL-RECORD.
001540           PERFORM LOAD-CAND-TABLE.
001550           MOVE ZERO TO ELEC-SEEN-COUNT.
001560           PERFORM READ-NEXT-VOTE-RECORD.
001570           PERFORM TALLY-ALL-VOTES
001580               UNTIL VOTE-FILE-AT-END = "Y".
001590           PERFORM CALCULATE-ALL-ELECTIONS.
001600           PERFORM REWRITE-CONTROL-RECORD.
001610
001620      *--------------------------------
001630      * BUILD THE CANDIDATE TABLE, ONE
001640      * ENTRY PER CANDIDATE, VOTE
001650      * COUNT STARTING AT ZERO.
001660      *--------------------------------
001670       LOAD-CAND-TABLE.
001680           MOVE ZERO TO CAND-TAB-COUNT.
001690           OPEN INPUT CANDIDATE-FILE.
001700           PERFORM READ-NEXT-CAND-RECORD.
001710           PERFORM BUILD-CAND-TABLE-ENTRY
001720               UNTIL OLD-CAND-FILE-AT-END = "Y".
001730           CLOSE CANDIDATE-FILE.
001740
001750       BUILD-CAND-TABLE-ENTRY.
001760           ADD 1 TO CAND-TAB-COUNT.
001770           SET CAND-TAB-IDX TO CAND-TAB-COUNT.
001780           MOVE CAND-ID      TO CAND-TAB-ID(CAND-TAB-IDX).
001790           MOVE CAND-ELEC-ID TO CAND-TAB-ELEC-ID(CAND-TAB-IDX).
001800           MOVE ZERO         TO CAND-TAB-VOTES(CAND-TAB-IDX).
001810           PERFORM READ-NEXT-CAND-RECORD.
001820
001830       READ-NEXT-CAND-RECORD.
001840           MOVE "N" TO OLD-CAND-FILE-AT-END.
001850           READ CANDIDATE-FILE NEXT RECORD
001860               AT END
001870               MOVE "Y" TO OLD-CAND-FILE-AT-END.
001880
001890      *--------------------------------
001900      * READ THE VOTE FILE AND ADD ONE
001910      * VOTE TO THE MATCHING CANDIDATE
001920      * TABLE ENTRY.  REMEMBER EVERY
001930      * DISTINCT ELECTION SEEN.
001940      *--------------------------------
001950       READ-NEXT-VOTE-RECORD.
001960           MOVE "N" TO VOTE-FILE-AT-END.
001970           READ VOTE-FILE NEXT RECORD
001980               AT END
001990               MOVE "Y" TO VOTE-FILE-AT-END.
002000
002010      *--------------------------------
002020      * ONE PASS OF THE VOTE FILE -
002030      * EVERY VOTE IS COUNTED AGAINST
002040      * ITS CANDIDATE AND ITS ELECTION
002050      * IS REMEMBERED FOR THE CALC
002060      * STEP BELOW.
002070      *--------------------------------
002080       TALLY-ALL-VOTES.
002090           PERFORM TALLY-ONE-VOTE.
002100           PERFORM READ-NEXT-VOTE-RECORD.
002110
002120      *--------------------------------
002130      * CREDIT ONE VOTE TO ITS
002140      * CANDIDATE AND NOTE THE
002150      * ELECTION IT BELONGS TO.
002160      *--------------------------------
002170       TALLY-ONE-VOTE.
002180           IF CAND-TAB-COUNT NOT = ZERO
002190               SET CAND-TAB-IDX TO 1
002200               SEARCH CAND-TAB-ENTRY
002210                   AT END
002220                       NEXT SENTENCE
002230                   WHEN CAND-TAB-ID(CAND-TAB-IDX) = VOTE-CAND-ID
002240                    AND CAND-TAB-ELEC-ID(CAND-TAB-IDX)
002250                             = VOTE-ELEC-ID
002260                       ADD 1 TO CAND-TAB-VOTES(CAND-TAB-IDX).
002270           PERFORM REMEMBER-ELECTION-SEEN.
002280
002290      *--------------------------------
002300      * KEEP A SHORT LIST OF EVERY
002310      * ELECTION-ID SEEN ON THE VOTE
002320      * FILE SO CALCULATE-ALL-ELECTIONS
002330      * KNOWS WHICH RACES TO WORK.
002340      *--------------------------------
002350       REMEMBER-ELECTION-SEEN.
002360           IF ELEC-SEEN-COUNT NOT = ZERO
002370               SET ELEC-SEEN-IDX TO 1
002380               SEARCH ELEC-SEEN-ENTRY
002390                   AT END
002400                       PERFORM ADD-ELECTION-SEEN-ENTRY
002410                   WHEN ELEC-SEEN-ID(ELEC-SEEN-IDX)
002420                            = VOTE-ELEC-ID
002430                       NEXT SENTENCE
002440           ELSE
002450               PERFORM ADD-ELECTION-SEEN-ENTRY.
002460
002470      *--------------------------------
002480      * FIRST VOTE FOR THIS ELECTION -
002490      * ADD IT TO THE SEEN LIST.
002500      *--------------------------------
002510       ADD-ELECTION-SEEN-ENTRY.
002520           ADD 1 TO ELEC-SEEN-COUNT.
002530           SET ELEC-SEEN-IDX TO ELEC-SEEN-COUNT.
002540           MOVE VOTE-ELEC-ID TO ELEC-SEEN-ID(ELEC-SEEN-IDX).
002550
002560      *--------------------------------
002570      * CALCULATE AND WRITE THE RESULTS
002580      * FOR EVERY ELECTION SEEN.
002590      *--------------------------------
002600       CALCULATE-ALL-ELECTIONS.
002610           PERFORM CALCULATE-ONE-ELECTION-STEP
002620               VARYING ELEC-SEEN-IDX FROM 1 BY 1
002630               UNTIL ELEC-SEEN-IDX > ELEC-SEEN-COUNT.
002640
002650      *--------------------------------
002660      * DRIVES THE THREE SUB-STEPS FOR
002670      * ONE ELECTION - TOTAL THE VOTES,
002680      * TURN THEM INTO PERCENTAGES,
002690      * THEN RANK THE CANDIDATES.
002700      *--------------------------------
002710       CALCULATE-ONE-ELECTION-STEP.
002720           PERFORM CALCULATE-ONE-ELECTION.
002730           ADD 1 TO CTL-ELECTIONS-PROCESSED.
002740
002750      *--------------------------------
002760      * GATHER THIS ELECTION'S
002770      * CANDIDATES IN ENCOUNTER ORDER,
002780      * COMPUTE PERCENTAGES, RANK THEM
002790      * DESCENDING BY VOTE COUNT, AND
002800      * WRITE A RESULT RECORD FOR EACH.
002810      *--------------------------------
002820       CALCULATE-ONE-ELECTION.
002830           MOVE ZERO TO ECW-COUNT-N.
002840           MOVE ZERO TO WS-TOTAL-VOTES.
002850           PERFORM CHECK-ONE-CANDIDATE
002860               VARYING CAND-TAB-IDX FROM 1 BY 1
002870               UNTIL CAND-TAB-IDX > CAND-TAB-COUNT.
002880           PERFORM COMPUTE-ALL-PERCENTAGES.
002890           PERFORM RANK-ELECTION-CANDIDATES.
002900           PERFORM WRITE-ELECTION-RESULTS.
002910
002920      *--------------------------------
002930      * ONLY ROLL UP A CANDIDATE WHO
002940      * RUNS IN THE ELECTION BEING
002950      * CALCULATED THIS STEP.
002960      *--------------------------------
002970       CHECK-ONE-CANDIDATE.
002980           IF CAND-TAB-ELEC-ID(CAND-TAB-IDX)
002990                    = ELEC-SEEN-ID(ELEC-SEEN-IDX)
003000               PERFORM ADD-ELECTION-CANDIDATE.
003010
003020      *--------------------------------
003030      * ADD ONE CANDIDATE'S VOTE TOTAL
003040      * TO THIS ELECTION'S TURNOUT.
003050      *--------------------------------
003060       ADD-ELECTION-CANDIDATE.
003070           ADD 1 TO ECW-COUNT-N.
003080           MOVE CAND-TAB-ID(CAND-TAB-IDX)
003090               TO ECW-CAND-ID(ECW-COUNT-N).
003100           MOVE CAND-TAB-VOTES(CAND-TAB-IDX)
003110               TO ECW-VOTES(ECW-COUNT-N).
003120           ADD CAND-TAB-VOTES(CAND-TAB-IDX) TO WS-TOTAL-VOTES.
003130
003140      *--------------------------------
003150      * PERCENTAGE = VOTES / TOTAL,
003160      * ROUNDED HALF-UP TO 4 DECIMALS,
003170      * TIMES 100, STORED 2 DECIMALS.
003180      *--------------------------------
003190       COMPUTE-ALL-PERCENTAGES.
003200           PERFORM COMPUTE-ONE-PERCENTAGE
003210               VARYING WS-SUB-I FROM 1 BY 1
003220               UNTIL WS-SUB-I > ECW-COUNT-N.
003230
003240      *--------------------------------
003250      * HALF-UP TO TWO DECIMALS, PER
003260      * THE COUNTY CANVASS RULE - SEE
003270      * RES-PERCENT IN FDRESULT.CBL.
003280      *--------------------------------
003290       COMPUTE-ONE-PERCENTAGE.
003300           IF WS-TOTAL-VOTES = ZERO
003310               MOVE ZERO TO ECW-PERCENT(WS-SUB-I)
003320           ELSE
003330               COMPUTE WS-RATIO ROUNDED =
003340                   ECW-VOTES(WS-SUB-I) / WS-TOTAL-VOTES
003350               COMPUTE ECW-PERCENT(WS-SUB-I) ROUNDED =
003360                   WS-RATIO * 100.
003370
003380      *--------------------------------
003390      * STABLE INSERTION SORT, VOTE
003400      * COUNT DESCENDING - TIES KEEP
003410      * THEIR ENCOUNTER ORDER.
003420      *--------------------------------
003430       RANK-ELECTION-CANDIDATES.
003440           PERFORM INSERT-ONE-CANDIDATE
003450               VARYING WS-SUB-I FROM 2 BY 1
003460               UNTIL WS-SUB-I > ECW-COUNT-N.
003470
003480      *--------------------------------
003490      * SLOT THIS CANDIDATE INTO RANK
003500      * ORDER, HIGH VOTE COUNT FIRST,
003510      * PUSHING LOWER-RANKED ENTRIES
003520      * DOWN ONE SLOT AS NEEDED.
003530      *--------------------------------
003540       INSERT-ONE-CANDIDATE.
003550           MOVE ECW-CAND-ID(WS-SUB-I)  TO WS-HOLD-CAND-ID.
003560           MOVE ECW-VOTES(WS-SUB-I)    TO WS-HOLD-VOTES.
003570           MOVE ECW-PERCENT(WS-SUB-I)  TO WS-HOLD-PERCENT.
003580           COMPUTE WS-SUB-J = WS-SUB-I - 1.
003590           PERFORM SHIFT-LOWER-RANKED-ENTRY
003600               UNTIL WS-SUB-J < 1
003610               OR ECW-VOTES(WS-SUB-J) NOT LESS THAN WS-HOLD-VOTES.
003620           COMPUTE WS-SUB-J = WS-SUB-J + 1.
003630           MOVE WS-HOLD-CAND-ID TO ECW-CAND-ID(WS-SUB-J).
003640           MOVE WS-HOLD-VOTES   TO ECW-VOTES(WS-SUB-J).
003650           MOVE WS-HOLD-PERCENT TO ECW-PERCENT(WS-SUB-J).
003660
003670      *--------------------------------
003680      * MAKE ROOM FOR THE CANDIDATE
003690      * BEING INSERTED BY PUSHING
003700      * EVERYONE BELOW DOWN ONE SLOT.
003710      *--------------------------------
003720       SHIFT-LOWER-RANKED-ENTRY.
003730           MOVE ECW-CAND-ID(WS-SUB-J) TO ECW-CAND-ID(WS-SUB-J + 1).
003740           MOVE ECW-VOTES(WS-SUB-J)   TO ECW-VOTES(WS-SUB-J + 1).
003750           MOVE ECW-PERCENT(WS-SUB-J) TO ECW-PERCENT(WS-SUB-J + 1).
003760           COMPUTE WS-SUB-J = WS-SUB-J - 1.
003770
003780      *--------------------------------
003790      * WRITE ONE RESULT RECORD PER
003800      * CANDIDATE, IN THE RANK ORDER
003810      * JUST BUILT.
003820      *--------------------------------
003830       WRITE-ELECTION-RESULTS.
003840           PERFORM WRITE-ONE-RESULT
003850               VARYING WS-SUB-I FROM 1 BY 1
003860               UNTIL WS-SUB-I > ECW-COUNT-N.
003870
003880      *--------------------------------
003890      * ONE CANDIDATE'S FINAL LINE ON
003900      * THE RESULT FILE - VOTE COUNT,
003910      * PERCENTAGE AND RANK.
003920      *--------------------------------
003930       WRITE-ONE-RESULT.
003940           MOVE ELEC-SEEN-ID(ELEC-SEEN-IDX) TO RES-ELEC-ID.
003950           MOVE ECW-CAND-ID(WS-SUB-I)       TO RES-CAND-ID.
003960           MOVE ECW-VOTES(WS-SUB-I)         TO RES-VOTE-COUNT.
003970           MOVE ECW-PERCENT(WS-SUB-I)       TO RES-PERCENT.
003980           MOVE WS-SUB-I                    TO RES-RANK.
003990           WRITE RESULT-RECORD.
004000
004010      *--------------------------------
004020      * CONTROL FILE ROUTINES.
004030      *--------------------------------
004040       READ-CONTROL-RECORD.
004050           MOVE 1 TO CONTROL-KEY.
004060           READ CONTROL-FILE RECORD
004070               INVALID KEY
004080               DISPLAY "RESCLC01 - CONTROL FILE NOT FOUND".
004090
004100       REWRITE-CONTROL-RECORD.
004110           REWRITE CONTROL-RECORD
004120               INVALID KEY
004130               DISPLAY "RESCLC01 - ERROR REWRITING CONTROL RECORD".
