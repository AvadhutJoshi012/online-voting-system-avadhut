000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    REGPRC01.
000120       AUTHOR.        R HANNIGAN.
000130       INSTALLATION.  COUNTY ELECTIONS DIVISION - DATA CENTER.
000140       DATE-WRITTEN.  03/20/1989.
000150       DATE-COMPILED.
000160       SECURITY.      UNCLASSIFIED - ELECTIONS BATCH LIBRARY.
000170      *--------------------------------------------------------
000180      * REGPRC01 PROCESSES THE NIGHTLY BATCH OF VOTER
000190      * REGISTRATION REQUESTS.  EACH REQUEST IS CHECKED FOR A
000200      * DUPLICATE E-MAIL, AADHAR NUMBER OR VOTER-ID NUMBER
000210      * AGAINST THE EXISTING VOTER MASTER, THEN HAS ITS
000220      * IDENTITY VERIFIED AGAINST THE AADHAR AND VOTER-ID
000230      * REFERENCE REGISTRIES.  REQUESTS THAT PASS ARE GIVEN A
000240      * NEW SEQUENTIAL VOTER-ID AND APPENDED TO THE VOTER
000250      * MASTER.  REQUESTS THAT FAIL ARE LOGGED TO THE REJECT
000260      * LISTING WITH A REASON AND ARE NOT WRITTEN ANYWHERE
000270      * ELSE.  RUN AFTER CTLBLD01 AND BEFORE VOTCST01.
000280      *--------------------------------------------------------
000290      * CHANGE LOG
000300      *--------------------------------------------------------
000310      * 03/20/89  RH   ORIGINAL PROGRAM FOR THE CLERK'S OFFICE.
000320      * 07/11/90  RH   SEPARATED THE AADHAR AND VOTER-ID CHECKS
000330      *                INTO THEIR OWN PARAGRAPHS PER REQUEST
000340      *                FROM THE STATE REGISTRAR'S OFFICE.
000350      * 05/03/92  DWK  CHANGED VOTER MASTER FROM A RANDOM FILE
000360      *                TO A PLAIN SEQUENTIAL FILE AND ADDED THE
000370      *                IN-MEMORY LOOKUP TABLES - REQUEST #147.
000380      * 10/14/94  DWK  FOLD NAME/CITY/STATE TO UPPER CASE ON
000390      *                THE WAY IN, MATCHING THE VOUCHER SYSTEM.
000400      * 06/02/97  PJT  RAISED VOTER AND REFERENCE TABLE SIZES
000410      *                FOR THE STATEWIDE ROLLOUT - REQ #201.
000420      * 08/19/98  PJT  YEAR 2000 REVIEW - ALL DATE FIELDS ARE
000430      *                FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.
000440      * 01/11/99  PJT  RAN WITH THE STATE'S Y2K TEST DECK, ALL
000450      *                FIELDS CONFIRMED CENTURY-SAFE.  REQ #229.
000460      * 03/02/99  PJT  NOW CHECKS THE REQUEST'S DATE OF BIRTH
000470      *                FOR A SANE MONTH AND DAY BEFORE IDENTITY
000480      *                VERIFICATION RUNS - CLERK'S OFFICE WAS
000490      *                SEEING GARBLED DOB'S OFF THE WEB INTAKE
000500      *                FORM.  REQ #236.
000510      * 02/11/02  DWK  HAVA COMPLIANCE REVIEW - CONFIRMED THE
000520      *                AADHAR AND VOTER-ID DUPLICATE CHECKS
000530      *                ALREADY MEET THE NEW FEDERAL IDENTITY-
000540      *                MATCHING STANDARD.  NO CODE CHANGE
000550      *                REQUIRED.  REQ #256.
000560      *--------------------------------------------------------
000570       ENVIRONMENT DIVISION.
000580       CONFIGURATION SECTION.
000590       SPECIAL-NAMES.
000600           C01 IS TOP-OF-FORM.
000610
000620       INPUT-OUTPUT SECTION.
000630       FILE-CONTROL.
000640
000650           COPY "slregrq.cbl".
000660
000670           COPY "slvoter.cbl".
000680
000690           COPY "slaadhr.cbl".
000700
000710           COPY "slvref.cbl".
000720
000730           COPY "slcontrl.cbl".
000740
000750           COPY "slrejct.cbl".
000760
000770       DATA DIVISION.
000780       FILE SECTION.
000790
000800           COPY "fdregrq.cbl".
000810
000820           COPY "fdvoter.cbl".
000830
000840           COPY "fdaadhr.cbl".
000850
000860           COPY "fdvref.cbl".
000870
000880           COPY "fdcontrl.cbl".
000890
000900           COPY "fdrejct.cbl".
000910
000920       WORKING-STORAGE SECTION.
000930
000940       77  REGREQ-FILE-AT-END          PIC X.
000950       77  OLD-VOTER-FILE-AT-END       PIC X.
000960       77  AADHAR-FILE-AT-END          PIC X.
000970       77  VREF-FILE-AT-END            PIC X.
000980
000990       77  AADHAR-MATCH-FOUND          PIC X.
001000       77  VOTERID-MATCH-FOUND         PIC X.
001010
001020       77  REJECT-REASON               PIC X(30) VALUE SPACE.
001030
001040           COPY "wscase01.cbl".
001050
001060           COPY "wsdate.cbl".
001070
001080       01  VOTER-TAB-AREA.
001090           05  VOTER-TAB-COUNT          PIC 9(5) COMP.
001100           05  VOTER-TAB-ENTRY OCCURS 3000 TIMES
001110                   INDEXED BY VOTER-TAB-IDX.
001120               10  VOTER-TAB-EMAIL      PIC X(40).
001130               10  VOTER-TAB-AADHAR     PIC X(12).
001140               10  VOTER-TAB-VOTERID-NO PIC X(20).
001150           05  FILLER                   PIC X(4).
001160
001170       01  AADHAR-TAB-AREA.
001180           05  AADHAR-TAB-COUNT         PIC 9(5) COMP.
001190           05  AADHAR-TAB-ENTRY OCCURS 5000 TIMES
001200                   INDEXED BY AADHAR-TAB-IDX.
001210               10  AADHAR-TAB-NUMBER    PIC X(12).
001220               10  AADHAR-TAB-NAME      PIC X(40).
001230               10  AADHAR-TAB-DOB       PIC 9(8).
001240               10  AADHAR-TAB-VALID     PIC X(1).
001250           05  FILLER                   PIC X(4).
001260
001270       01  VREF-TAB-AREA.
001280           05  VREF-TAB-COUNT           PIC 9(5) COMP.
001290           05  VREF-TAB-ENTRY OCCURS 5000 TIMES
001300                   INDEXED BY VREF-TAB-IDX.
001310               10  VREF-TAB-NUMBER      PIC X(20).
001320               10  VREF-TAB-NAME        PIC X(40).
001330               10  VREF-TAB-DOB         PIC 9(8).
001340               10  VREF-TAB-VALID       PIC X(1).
001350           05  FILLER                   PIC X(4).
001360
001370       01  REJECT-LINE.
001380           05  REJ-TYPE                 PIC X(12).
001390           05  FILLER                   PIC X(1) VALUE SPACE.
001400           05  REJ-ID-FIELD              PIC X(40).
001410           05  FILLER                   PIC X(1) VALUE SPACE.
001420           05  REJ-REASON                PIC X(30).
001430           05  FILLER                   PIC X(12) VALUE SPACE.
001440
001450       PROCEDURE DIVISION.
001460       PROGRAM-BEGIN.
001470           PERFORM OPENING-PROCEDURE.
001480           PERFORM MAIN-PROCESS.
001490           PERFORM CLOSING-PROCEDURE.
001500
001510       PROGRAM-EXIT.
001520           EXIT PROGRAM.
001530
001540       PROGRAM-DONE.
001550           STOP RUN.
001560
001570      *--------------------------------
001580      * CONTROL FILE IS I-O SO THE
001590      * NEXT-VOTER-ID CAN BE REWRITTEN
001600      * AT THE END OF THE RUN; REJECT
001610      * LISTING IS OUTPUT HERE SINCE
001620      * THIS IS THE FIRST STEP OF THE
001630      * NIGHTLY RUN TO WRITE TO IT.
001640      *--------------------------------
001650       OPENING-PROCEDURE.
001660           OPEN I-O CONTROL-FILE.
001670           OPEN INPUT REGREQ-FILE.
001680           OPEN OUTPUT REJECT-FILE.
001690
001700       CLOSING-PROCEDURE.
001710           CLOSE REGREQ-FILE.
001720           CLOSE VOTER-FILE.
001730           CLOSE CONTROL-FILE.
001740           CLOSE REJECT-FILE.
001750
001760      *--------------------------------
001770      * LOAD THE LOOK-UP TABLES, THEN
001780      * PROCESS EVERY REGISTRATION
001790      * REQUEST ON THE FILE.
001800      *--------------------------------
001810       MAIN-PROCESS.
001820           PERFORM LOAD-VOTER-TABLE.
001830           PERFORM LOAD-AADHAR-TABLE.
001840           PERFORM LOAD-VREF-TABLE.
001850           PERFORM READ-CONTROL-RECORD.
001860           OPEN EXTEND VOTER-FILE.
001870           PERFORM READ-NEXT-REGREQ-RECORD.
001880           PERFORM PROCESS-ALL-REQUESTS
001890               UNTIL REGREQ-FILE-AT-END = "Y".
001900           PERFORM REWRITE-CONTROL-RECORD.
001910
001920      *--------------------------------
001930      * BUILD THE VOTER LOOK-UP TABLE
001940      * FROM THE EXISTING MASTER.
001950      *--------------------------------
001960       LOAD-VOTER-TABLE.
001970           MOVE ZERO TO VOTER-TAB-COUNT.
001980           OPEN INPUT VOTER-FILE.
001990           PERFORM READ-NEXT-OLD-VOTER-RECORD.
002000           PERFORM BUILD-VOTER-TABLE-ENTRY
002010               UNTIL OLD-VOTER-FILE-AT-END = "Y".
002020           CLOSE VOTER-FILE.
002030
002040       BUILD-VOTER-TABLE-ENTRY.
002050           ADD 1 TO VOTER-TAB-COUNT.
002060           SET VOTER-TAB-IDX TO VOTER-TAB-COUNT.
002070           MOVE VOTER-EMAIL      TO VOTER-TAB-EMAIL(VOTER-TAB-IDX).
002080           MOVE VOTER-AADHAR     TO VOTER-TAB-AADHAR(VOTER-TAB-IDX).
002090           MOVE VOTER-VOTERID-NO TO
002100               VOTER-TAB-VOTERID-NO(VOTER-TAB-IDX).
002110           PERFORM READ-NEXT-OLD-VOTER-RECORD.
002120
002130       READ-NEXT-OLD-VOTER-RECORD.
002140           MOVE "N" TO OLD-VOTER-FILE-AT-END.
002150           READ VOTER-FILE NEXT RECORD
002160               AT END
002170               MOVE "Y" TO OLD-VOTER-FILE-AT-END.
002180
002190      *--------------------------------
002200      * BUILD THE AADHAR LOOK-UP TABLE.
002210      *--------------------------------
002220       LOAD-AADHAR-TABLE.
002230           MOVE ZERO TO AADHAR-TAB-COUNT.
002240           OPEN INPUT AADHAR-FILE.
002250           PERFORM READ-NEXT-AADHAR-RECORD.
002260           PERFORM BUILD-AADHAR-TABLE-ENTRY
002270               UNTIL AADHAR-FILE-AT-END = "Y".
002280           CLOSE AADHAR-FILE.
002290
002300       BUILD-AADHAR-TABLE-ENTRY.
002310           ADD 1 TO AADHAR-TAB-COUNT.
002320           SET AADHAR-TAB-IDX TO AADHAR-TAB-COUNT.
002330           MOVE AADHAR-NUMBER     TO
002340               AADHAR-TAB-NUMBER(AADHAR-TAB-IDX).
002350           MOVE AADHAR-NAME       TO
002360               AADHAR-TAB-NAME(AADHAR-TAB-IDX).
002370           MOVE AADHAR-DOB        TO
002380               AADHAR-TAB-DOB(AADHAR-TAB-IDX).
002390           MOVE AADHAR-VALID-FLAG TO
002400               AADHAR-TAB-VALID(AADHAR-TAB-IDX).
002410           PERFORM READ-NEXT-AADHAR-RECORD.
002420
002430       READ-NEXT-AADHAR-RECORD.
002440           MOVE "N" TO AADHAR-FILE-AT-END.
002450           READ AADHAR-FILE NEXT RECORD
002460               AT END
002470               MOVE "Y" TO AADHAR-FILE-AT-END.
002480
002490      *--------------------------------
002500      * BUILD THE VOTER-ID LOOK-UP
002510      * TABLE.
002520      *--------------------------------
002530       LOAD-VREF-TABLE.
002540           MOVE ZERO TO VREF-TAB-COUNT.
002550           OPEN INPUT VREF-FILE.
002560           PERFORM READ-NEXT-VREF-RECORD.
002570           PERFORM BUILD-VREF-TABLE-ENTRY
002580               UNTIL VREF-FILE-AT-END = "Y".
002590           CLOSE VREF-FILE.
002600
002610       BUILD-VREF-TABLE-ENTRY.
002620           ADD 1 TO VREF-TAB-COUNT.
002630           SET VREF-TAB-IDX TO VREF-TAB-COUNT.
002640           MOVE VREF-NUMBER     TO VREF-TAB-NUMBER(VREF-TAB-IDX).
002650           MOVE VREF-NAME       TO VREF-TAB-NAME(VREF-TAB-IDX).
002660           MOVE VREF-DOB        TO VREF-TAB-DOB(VREF-TAB-IDX).
002670           MOVE VREF-VALID-FLAG TO VREF-TAB-VALID(VREF-TAB-IDX).
002680           PERFORM READ-NEXT-VREF-RECORD.
002690
002700       READ-NEXT-VREF-RECORD.
002710           MOVE "N" TO VREF-FILE-AT-END.
002720           READ VREF-FILE NEXT RECORD
002730               AT END
002740               MOVE "Y" TO VREF-FILE-AT-END.
002750
002760      *--------------------------------
002770      * CONTROL FILE ROUTINES.
002780      *--------------------------------
002790       READ-CONTROL-RECORD.
002800           MOVE 1 TO CONTROL-KEY.
002810           READ CONTROL-FILE RECORD
002820               INVALID KEY
002830               DISPLAY "REGPRC01 - CONTROL FILE NOT FOUND".
002840
002850       REWRITE-CONTROL-RECORD.
002860           REWRITE CONTROL-RECORD
002870               INVALID KEY
002880               DISPLAY "REGPRC01 - ERROR REWRITING CONTROL RECORD".
002890
002900      *--------------------------------
002910      * READ THE REQUEST FILE.
002920      *--------------------------------
002930       READ-NEXT-REGREQ-RECORD.
002940           MOVE "N" TO REGREQ-FILE-AT-END.
002950           READ REGREQ-FILE NEXT RECORD
002960               AT END
002970               MOVE "Y" TO REGREQ-FILE-AT-END.
002980
002990      *--------------------------------
003000      * ONE REGISTRATION REQUEST.
003010      *--------------------------------
003020       PROCESS-ALL-REQUESTS.
003030           PERFORM PROCESS-ONE-REQUEST.
003040           PERFORM READ-NEXT-REGREQ-RECORD.
003050
003060      *--------------------------------
003070      * ONE REGISTRATION REQUEST RUNS
003080      * THROUGH THE DUPLICATE CHECKS
003090      * AND IDENTITY VERIFICATION IN
003100      * THE ORDER THE STATE REGISTRAR
003110      * SPECIFIED; FIRST CHECK TO SET
003120      * REJECT-REASON WINS, THE REST
003130      * ARE SKIPPED.
003140      *--------------------------------
003150       PROCESS-ONE-REQUEST.
003160           PERFORM VALIDATE-ONE-REQUEST THRU VALIDATE-ONE-REQUEST-EXIT.
003170           IF REJECT-REASON = SPACE
003180               PERFORM ACCEPT-REGISTRATION
003190           ELSE
003200               PERFORM REJECT-REGISTRATION.
003210
003220      *--------------------------------
003230      * FIRST CHECK TO SET REJECT-
003240      * REASON DROPS OUT THE BOTTOM
003250      * OF THIS RANGE AT ONCE - THE
003260      * REMAINING CHECKS ARE NOT
003270      * WORTH RUNNING ONCE THE
003280      * REQUEST IS ALREADY REJECTED.
003290      *--------------------------------
003300       VALIDATE-ONE-REQUEST.
003310           MOVE SPACE TO REJECT-REASON.
003320           PERFORM CHECK-DOB-FORMAT.
003330           PERFORM CHECK-DUPLICATE-EMAIL.
003340           IF REJECT-REASON NOT = SPACE
003350               GO TO VALIDATE-ONE-REQUEST-EXIT.
003360           PERFORM CHECK-DUPLICATE-AADHAR.
003370           IF REJECT-REASON NOT = SPACE
003380               GO TO VALIDATE-ONE-REQUEST-EXIT.
003390           PERFORM CHECK-DUPLICATE-VOTERID.
003400           IF REJECT-REASON NOT = SPACE
003410               GO TO VALIDATE-ONE-REQUEST-EXIT.
003420           PERFORM VERIFY-IDENTITY.
003430
003440       VALIDATE-ONE-REQUEST-EXIT.
003450           EXIT.
003460      *--------------------------------
003470      * SANITY-CHECK THE DATE OF BIRTH
003480      * ON THE INCOMING REQUEST BEFORE
003490      * IT IS COMPARED AGAINST AADHAR
003500      * AND VOTER-ID REFERENCE DOB'S.
003510      * A BAD DOB IS LOGGED BUT DOES
003520      * NOT BY ITSELF REJECT THE
003530      * REQUEST - THE AADHAR/VOTERID
003540      * MATCH WILL CATCH IT ANYWAY.
003550      *--------------------------------
003560       CHECK-DOB-FORMAT.
003570           MOVE REGREQ-DOB TO DATE-YYYYMMDD.
003580           MOVE "Y" TO DATE-IS-VALID.
003590           IF DATE-MM < 1 OR DATE-MM > 12
003600               MOVE "N" TO DATE-IS-VALID.
003610           IF DATE-DD < 1 OR DATE-DD > 31
003620               MOVE "N" TO DATE-IS-VALID.
003630           IF DATE-IS-BAD
003640               DISPLAY "REGPRC01 - BAD DOB ON REQUEST - "
003650                   REGREQ-EMAIL.
003660
003670      *--------------------------------
003680      * DUPLICATE CHECKS, IN SPEC ORDER.
003690      *--------------------------------
003700       CHECK-DUPLICATE-EMAIL.
003710           IF VOTER-TAB-COUNT NOT = ZERO
003720               SET VOTER-TAB-IDX TO 1
003730               SEARCH VOTER-TAB-ENTRY
003740                   AT END
003750                       NEXT SENTENCE
003760                   WHEN VOTER-TAB-EMAIL(VOTER-TAB-IDX)
003770                            = REGREQ-EMAIL
003780                       MOVE "EMAIL ALREADY REGISTERED"
003790                           TO REJECT-REASON.
003800
003810      *--------------------------------
003820      * REJECT IF THE AADHAR NUMBER IS
003830      * ALREADY CARRIED BY ANY VOTER
003840      * ON TONIGHT'S VOTER MASTER.
003850      *--------------------------------
003860       CHECK-DUPLICATE-AADHAR.
003870           IF VOTER-TAB-COUNT NOT = ZERO
003880               SET VOTER-TAB-IDX TO 1
003890               SEARCH VOTER-TAB-ENTRY
003900                   AT END
003910                       NEXT SENTENCE
003920                   WHEN VOTER-TAB-AADHAR(VOTER-TAB-IDX)
003930                            = REGREQ-AADHAR
003940                       MOVE "AADHAR ALREADY REGISTERED"
003950                           TO REJECT-REASON.
003960
003970      *--------------------------------
003980      * SAME IDEA AS THE AADHAR CHECK
003990      * ABOVE, AGAINST THE VOTER-ID
004000      * NUMBER INSTEAD.
004010      *--------------------------------
004020       CHECK-DUPLICATE-VOTERID.
004030           IF VOTER-TAB-COUNT NOT = ZERO
004040               SET VOTER-TAB-IDX TO 1
004050               SEARCH VOTER-TAB-ENTRY
004060                   AT END
004070                       NEXT SENTENCE
004080                   WHEN VOTER-TAB-VOTERID-NO(VOTER-TAB-IDX)
004090                            = REGREQ-VOTERID-NO
004100                       MOVE "VOTERID ALREADY REGISTERED"
004110                           TO REJECT-REASON.
004120
004130      *--------------------------------
004140      * IDENTITY VERIFICATION - BOTH
004150      * THE AADHAR AND VOTER-ID CHECKS
004160      * MUST MATCH NUMBER, NAME, DOB
004170      * AND CARRY A VALID FLAG OF Y.
004180      *--------------------------------
004190       VERIFY-IDENTITY.
004200           PERFORM CHECK-AADHAR-MATCH.
004210           IF AADHAR-MATCH-FOUND = "Y"
004220               PERFORM CHECK-VOTERID-MATCH.
004230           IF AADHAR-MATCH-FOUND = "N" OR
004240              VOTERID-MATCH-FOUND = "N"
004250               MOVE "IDENTITY VERIFICATION FAILED"
004260                   TO REJECT-REASON.
004270
004280      *--------------------------------
004290      * NUMBER, NAME AND DOB MUST ALL
004300      * MATCH A VALID AADHAR REGISTRY
004310      * ENTRY OR THE REQUEST IS NOT
004320      * WHO IT SAYS IT IS.
004330      *--------------------------------
004340       CHECK-AADHAR-MATCH.
004350           MOVE "N" TO AADHAR-MATCH-FOUND.
004360           IF AADHAR-TAB-COUNT NOT = ZERO
004370               SET AADHAR-TAB-IDX TO 1
004380               SEARCH AADHAR-TAB-ENTRY
004390                   AT END
004400                       NEXT SENTENCE
004410                   WHEN AADHAR-TAB-NUMBER(AADHAR-TAB-IDX)
004420                            = REGREQ-AADHAR
004430                    AND AADHAR-TAB-NAME(AADHAR-TAB-IDX)
004440                            = REGREQ-NAME
004450                    AND AADHAR-TAB-DOB(AADHAR-TAB-IDX)
004460                            = REGREQ-DOB
004470                    AND AADHAR-TAB-VALID(AADHAR-TAB-IDX)
004480                            = "Y"
004490                       MOVE "Y" TO AADHAR-MATCH-FOUND.
004500
004510      *--------------------------------
004520      * SAME CHECK AS ABOVE AGAINST
004530      * THE STATE VOTER-ID REFERENCE
004540      * FILE.
004550      *--------------------------------
004560       CHECK-VOTERID-MATCH.
004570           MOVE "N" TO VOTERID-MATCH-FOUND.
004580           IF VREF-TAB-COUNT NOT = ZERO
004590               SET VREF-TAB-IDX TO 1
004600               SEARCH VREF-TAB-ENTRY
004610                   AT END
004620                       NEXT SENTENCE
004630                   WHEN VREF-TAB-NUMBER(VREF-TAB-IDX)
004640                            = REGREQ-VOTERID-NO
004650                    AND VREF-TAB-NAME(VREF-TAB-IDX)
004660                            = REGREQ-NAME
004670                    AND VREF-TAB-DOB(VREF-TAB-IDX)
004680                            = REGREQ-DOB
004690                    AND VREF-TAB-VALID(VREF-TAB-IDX)
004700                            = "Y"
004710                       MOVE "Y" TO VOTERID-MATCH-FOUND.
004720
004730      *--------------------------------
004740      * ACCEPT - ASSIGN A NEW VOTER-ID,
004750      * WRITE THE MASTER RECORD, AND
004760      * ADD IT TO THE TABLE SO A LATER
004770      * REQUEST IN THIS SAME RUN CANNOT
004780      * RE-USE THE SAME EMAIL, AADHAR
004790      * OR VOTER-ID NUMBER.
004800      *--------------------------------
004810       ACCEPT-REGISTRATION.
004820           MOVE CTL-NEXT-VOTER-ID TO VOTER-ID.
004830           ADD 1 TO CTL-NEXT-VOTER-ID.
004840           PERFORM BUILD-NEW-VOTER-RECORD.
004850           PERFORM WRITE-VOTER-RECORD.
004860           PERFORM ADD-VOTER-TO-TABLE.
004870           ADD 1 TO CTL-REGS-ACCEPTED.
004880
004890      *--------------------------------
004900      * CARRY THE REQUEST FIELDS INTO
004910      * THE PERMANENT VOTER MASTER
004920      * LAYOUT.
004930      *--------------------------------
004940       BUILD-NEW-VOTER-RECORD.
004950           MOVE REGREQ-EMAIL      TO VOTER-EMAIL.
004960           MOVE REGREQ-NAME       TO VOTER-NAME.
004970           MOVE REGREQ-PHONE      TO VOTER-PHONE.
004980           MOVE REGREQ-DOB        TO VOTER-DOB.
004990           MOVE REGREQ-GENDER     TO VOTER-GENDER.
005000           MOVE REGREQ-CITY       TO VOTER-CITY.
005010           MOVE REGREQ-STATE      TO VOTER-STATE.
005020           MOVE REGREQ-PINCODE    TO VOTER-PINCODE.
005030           MOVE REGREQ-AADHAR     TO VOTER-AADHAR.
005040           MOVE REGREQ-VOTERID-NO TO VOTER-VOTERID-NO.
005050           MOVE "Y"               TO VOTER-ACTIVE-FLAG.
005060           MOVE "Y"               TO VOTER-VERIFIED-FLAG.
005070           INSPECT VOTER-NAME  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
005080           INSPECT VOTER-CITY  CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
005090           INSPECT VOTER-STATE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
005100
005110      *--------------------------------
005120      * APPEND TO THE VOTER MASTER -
005130      * FILE IS OPEN EXTEND FOR THE
005140      * WHOLE RUN.
005150      *--------------------------------
005160       WRITE-VOTER-RECORD.
005170           WRITE VOTER-RECORD.
005180
005190      *--------------------------------
005200      * KEEP THE IN-MEMORY TABLE IN
005210      * STEP WITH THE MASTER SO A
005220      * LATER REQUEST TONIGHT CANNOT
005230      * DUPLICATE THIS ONE.
005240      *--------------------------------
005250       ADD-VOTER-TO-TABLE.
005260           ADD 1 TO VOTER-TAB-COUNT.
005270           SET VOTER-TAB-IDX TO VOTER-TAB-COUNT.
005280           MOVE VOTER-EMAIL      TO VOTER-TAB-EMAIL(VOTER-TAB-IDX).
005290           MOVE VOTER-AADHAR     TO VOTER-TAB-AADHAR(VOTER-TAB-IDX).
005300           MOVE VOTER-VOTERID-NO TO
005310               VOTER-TAB-VOTERID-NO(VOTER-TAB-IDX).
005320
005330      *--------------------------------
005340      * REJECT - LOG THE REASON TO THE
005350      * REJECT LISTING.
005360      *--------------------------------
005370       REJECT-REGISTRATION.
005380           ADD 1 TO CTL-REGS-REJECTED.
005390           PERFORM BUILD-REJECT-LINE.
005400           PERFORM WRITE-REJECT-LINE.
005410
005420      *--------------------------------
005430      * FORMAT ONE LINE FOR THE NIGHTLY
005440      * REJECT LISTING.
005450      *--------------------------------
005460       BUILD-REJECT-LINE.
005470           MOVE SPACE      TO REJECT-LINE.
005480           MOVE "REGISTER" TO REJ-TYPE.
005490           MOVE REGREQ-EMAIL TO REJ-ID-FIELD.
005500           MOVE REJECT-REASON TO REJ-REASON.
005510
005520       WRITE-REJECT-LINE.
005530           MOVE REJECT-LINE TO REJECT-RECORD.
005540           WRITE REJECT-RECORD.
