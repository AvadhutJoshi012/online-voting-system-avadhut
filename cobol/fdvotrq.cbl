000100      *--------------------------------------------------------
000200      * FDVOTRQ.CBL - RECORD LAYOUT FOR THE VOTE REQUEST FILE.
000300      *--------------------------------------------------------
000400           FD  VOTEREQ-FILE
000500               LABEL RECORDS ARE STANDARD.
000600           01  VOTEREQ-RECORD.
000700               05  VOTEREQ-ELEC-ID           PIC 9(9).
000800               05  VOTEREQ-VOTER-ID          PIC 9(9).
000900               05  VOTEREQ-CAND-ID           PIC 9(9).
001000               05  FILLER                    PIC X(10).
