000100      *--------------------------------------------------------
000200      * SLREPT.CBL - FILE-CONTROL ENTRY FOR THE ELECTION REPORT
000300      * PRINT FILE.  LINE SEQUENTIAL, OUTPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT REPORT-FILE
000600               ASSIGN TO PRINTER
000700               ORGANIZATION IS LINE SEQUENTIAL.
