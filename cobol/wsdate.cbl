000100      *--------------------------------------------------------
000200      * WSDATE.CBL - WORKING STORAGE COPY FILE FOR DATE OF
000300      * BIRTH VALIDATION.  USED WHEREVER A REQUEST OR
000400      * REFERENCE RECORD CARRIES A YYYYMMDD DATE OF BIRTH
000500      * THAT MUST BE BROKEN APART FOR A SANITY CHECK.
000600      *--------------------------------------------------------
000700       01  DATE-YYYYMMDD              PIC 9(8).
000800       01  FILLER REDEFINES DATE-YYYYMMDD.
000900           05  DATE-YYYY              PIC 9999.
001000           05  DATE-MM                PIC 99.
001100           05  DATE-DD                PIC 99.
001200
001300       77  DATE-IS-VALID              PIC X.
001400           88  DATE-IS-OK             VALUE "Y".
001500           88  DATE-IS-BAD            VALUE "N".
