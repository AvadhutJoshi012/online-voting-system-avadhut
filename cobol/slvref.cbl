000100      *--------------------------------------------------------
000200      * SLVREF.CBL - FILE-CONTROL ENTRY FOR THE VOTER-ID
000300      * REFERENCE REGISTRY.  SEQUENTIAL, FIXED, INPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT VREF-FILE
000600               ASSIGN TO "VOTERID"
000700               ORGANIZATION IS SEQUENTIAL.
