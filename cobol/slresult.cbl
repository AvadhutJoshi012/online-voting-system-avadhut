000100      *--------------------------------------------------------
000200      * SLRESULT.CBL - FILE-CONTROL ENTRY FOR THE RESULT FILE.
000300      * SEQUENTIAL, FIXED, OUTPUT - PER-CANDIDATE TALLIES.
000400      *--------------------------------------------------------
000500           SELECT RESULT-FILE
000600               ASSIGN TO "RESULTS"
000700               ORGANIZATION IS SEQUENTIAL.
