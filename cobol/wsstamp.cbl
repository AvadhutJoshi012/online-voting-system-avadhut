000100      *--------------------------------------------------------
000200      * WSSTAMP.CBL - WORKING STORAGE COPY FILE FOR BUILDING
000300      * A YYYYMMDDHHMMSS RUN TIMESTAMP FROM THE SYSTEM DATE
000400      * AND TIME OF DAY.  USED WHEN A VOTE OR VOTER-STATUS
000500      * RECORD IS STAMPED AT THE MOMENT IT IS WRITTEN.
000600      *--------------------------------------------------------
000700       77  WS-STAMP-TODAY             PIC 9(8).
000800       77  WS-STAMP-TIME              PIC 9(6).
000900
001000       01  WS-RUN-TIMESTAMP           PIC 9(14).
001100       01  FILLER REDEFINES WS-RUN-TIMESTAMP.
001200           05  WS-STAMP-DATE-PART.
001300               10  WS-STAMP-YYYY      PIC 9999.
001400               10  WS-STAMP-MM        PIC 99.
001500               10  WS-STAMP-DD        PIC 99.
001600           05  WS-STAMP-TIME-PART     PIC 9(6).
