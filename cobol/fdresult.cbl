000100      *--------------------------------------------------------
000200      * FDRESULT.CBL - RECORD LAYOUT FOR THE ELECTION RESULT
000300      * FILE, ONE RECORD PER CANDIDATE PER ELECTION.
000400      *--------------------------------------------------------
000500           FD  RESULT-FILE
000600               LABEL RECORDS ARE STANDARD.
000700           01  RESULT-RECORD.
000800               05  RES-ELEC-ID              PIC 9(9).
000900               05  RES-CAND-ID               PIC 9(9).
001000               05  RES-VOTE-COUNT            PIC 9(9).
001100               05  RES-PERCENT               PIC S9(3)V99 COMP-3.
001200               05  RES-RANK                  PIC 9(4).
001300               05  FILLER                    PIC X(8).
001400
001500           01  FILLER REDEFINES RESULT-RECORD.
001600               05  RES-KEY-VIEW.
001700                   10  RES-KEY-ELEC-ID       PIC 9(9).
001800                   10  RES-KEY-CAND-ID       PIC 9(9).
001900               05  FILLER                    PIC X(24).
