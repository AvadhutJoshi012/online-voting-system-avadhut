000100      *--------------------------------------------------------
000200      * SLVOTRQ.CBL - FILE-CONTROL ENTRY FOR THE VOTE REQUEST
000300      * FILE.  SEQUENTIAL, FIXED, INPUT ONLY.
000400      *--------------------------------------------------------
000500           SELECT VOTEREQ-FILE
000600               ASSIGN TO "VOTEREQ"
000700               ORGANIZATION IS SEQUENTIAL.
