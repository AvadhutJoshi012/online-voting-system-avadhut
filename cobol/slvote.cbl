000100      *--------------------------------------------------------
000200      * SLVOTE.CBL - FILE-CONTROL ENTRY FOR THE VOTE FILE.
000300      * SEQUENTIAL, FIXED, OUTPUT - ACCEPTED VOTES.
000400      *--------------------------------------------------------
000500           SELECT VOTE-FILE
000600               ASSIGN TO "VOTES"
000700               ORGANIZATION IS SEQUENTIAL.
