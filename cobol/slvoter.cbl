000100      *--------------------------------------------------------
000200      * SLVOTER.CBL - FILE-CONTROL ENTRY FOR THE VOTER MASTER.
000300      * SEQUENTIAL, FIXED LENGTH.  EXISTING REGISTERED VOTERS
000400      * ARE CARRIED FORWARD; NEW REGISTRATIONS ARE APPENDED.
000500      *--------------------------------------------------------
000600           SELECT VOTER-FILE
000700               ASSIGN TO "VOTERS"
000800               ORGANIZATION IS SEQUENTIAL.
