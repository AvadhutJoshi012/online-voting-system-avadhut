000100      *--------------------------------------------------------
000200      * FDVREF.CBL - RECORD LAYOUT FOR THE VOTER-ID REGISTRY.
000300      *--------------------------------------------------------
000400           FD  VREF-FILE
000500               LABEL RECORDS ARE STANDARD.
000600           01  VREF-RECORD.
000700               05  VREF-NUMBER              PIC X(20).
000800               05  VREF-NAME                 PIC X(40).
000900               05  VREF-DOB                  PIC 9(8).
001000               05  VREF-VALID-FLAG           PIC X(1).
001100               05  FILLER                    PIC X(19).
