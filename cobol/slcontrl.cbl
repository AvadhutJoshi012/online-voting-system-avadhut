000100      *--------------------------------------------------------
000200      * SLCONTRL.CBL - FILE-CONTROL ENTRY FOR THE RUN CONTROL
000300      * FILE.  ONE RECORD CARRIES THE NEXT VOTER-ID, THE NEXT
000400      * VOTE-ID, AND THE JOB TOTALS PASSED FROM STEP TO STEP.
000500      *--------------------------------------------------------
000600           SELECT CONTROL-FILE
000700               ASSIGN TO "CONTROL"
000800               ORGANIZATION IS INDEXED
000900               ACCESS MODE IS RANDOM
001000               RECORD KEY IS CONTROL-KEY.
