000100      *--------------------------------------------------------
000200      * FDVSTAT.CBL - RECORD LAYOUT FOR THE VOTER-ELECTION
000300      * STATUS FILE.
000400      *--------------------------------------------------------
000500           FD  VSTAT-FILE
000600               LABEL RECORDS ARE STANDARD.
000700           01  VSTAT-RECORD.
000800               05  VSTAT-ELEC-ID             PIC 9(9).
000900               05  VSTAT-VOTER-ID            PIC 9(9).
001000               05  VSTAT-HAS-VOTED           PIC X(1).
001100               05  VSTAT-STAMP               PIC 9(14).
001200               05  FILLER                    PIC X(5).
