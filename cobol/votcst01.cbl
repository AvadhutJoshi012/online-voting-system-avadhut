000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    VOTCST01.
000120       AUTHOR.        R HANNIGAN.
000130       INSTALLATION.  COUNTY ELECTIONS DIVISION - DATA CENTER.
000140       DATE-WRITTEN.  04/02/1989.
000150       DATE-COMPILED.
000160       SECURITY.      UNCLASSIFIED - ELECTIONS BATCH LIBRARY.
000170      *--------------------------------------------------------
000180      * VOTCST01 PROCESSES THE NIGHTLY BATCH OF BALLOTS TO BE
000190      * CAST.  EACH REQUEST IS CHECKED AGAINST THE ELECTION
000200      * FILE FOR ACTIVE STATUS, AGAINST THE VOTER MASTER FOR
000210      * EXISTENCE, AGAINST THE BALLOTS ALREADY CAST THIS RUN
000220      * FOR A REPEAT VOTE, AND AGAINST THE CANDIDATE FILE TO
000230      * MAKE SURE THE CANDIDATE RUNS IN THE ELECTION BEING
000240      * VOTED.  ACCEPTED BALLOTS ARE GIVEN A NEW SEQUENTIAL
000250      * VOTE-ID AND WRITTEN TO THE VOTE FILE, AND A VOTER
000260      * STATUS RECORD IS WRITTEN TO SHOW THE VOTER HAS VOTED.
000270      * RUN AFTER REGPRC01 AND BEFORE RESCLC01.
000280      *--------------------------------------------------------
000290      * CHANGE LOG
000300      *--------------------------------------------------------
000310      * 04/02/89  RH   ORIGINAL PROGRAM FOR THE CLERK'S OFFICE.
000320      * 08/30/90  RH   ADDED THE CANDIDATE-BELONGS-TO-ELECTION
000330      *                CHECK AFTER THE MACHINE RECOUNT.
000340      * 05/03/92  DWK  CHANGED ALL INPUT FILES TO PLAIN
000350      *                SEQUENTIAL WITH IN-MEMORY LOOK-UP TABLES
000360      *                TO MATCH THE REGISTRATION STEP - REQ #147.
000370      * 03/19/96  DWK  STAMP EACH VOTE AND STATUS RECORD WITH
000380      *                THE TIME OF DAY, NOT JUST THE DATE.
000390      * 06/02/97  PJT  RAISED TABLE SIZES FOR THE STATEWIDE
000400      *                ROLLOUT - REQ #201.
000410      * 08/19/98  PJT  YEAR 2000 REVIEW - ALL DATE FIELDS ARE
000420      *                FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.
000430      * 01/11/99  PJT  RAN WITH THE STATE'S Y2K TEST DECK, ALL
000440      *                FIELDS CONFIRMED CENTURY-SAFE.  REQ #229.
000450      * 04/02/99  PJT  REJECT FILE WAS OPENING OUTPUT AND WIPING
000460      *                OUT THE REGISTRATION REJECTS REGPRC01 HAD
000470      *                JUST WRITTEN - CHANGED TO EXTEND SO THE
000480      *                NIGHTLY LISTING CARRIES BOTH STEPS.  REQ
000490      *                #241.
000500      * 02/11/02  DWK  HAVA COMPLIANCE REVIEW - BALLOT
000510      *                ELIGIBILITY CHECKS (ELECTION ACTIVE, NOT
000520      *                ALREADY VOTED, CANDIDATE VALID) CONFIRMED
000530      *                TO MEET THE NEW FEDERAL PROVISIONAL-
000540      *                BALLOT STANDARD.  NO CODE CHANGE
000550      *                REQUIRED.  REQ #256.
000560      *--------------------------------------------------------
000570       ENVIRONMENT DIVISION.
000580       CONFIGURATION SECTION.
000590       SPECIAL-NAMES.
000600           C01 IS TOP-OF-FORM.
000610
000620       INPUT-OUTPUT SECTION.
000630       FILE-CONTROL.
000640
000650           COPY "slvotrq.cbl".
000660
000670           COPY "slelec.cbl".
000680
000690           COPY "slcand.cbl".
000700
000710           COPY "slvoter.cbl".
000720
000730           COPY "slvote.cbl".
000740
000750           COPY "slvstat.cbl".
000760
000770           COPY "slcontrl.cbl".
000780
000790           COPY "slrejct.cbl".
000800
000810       DATA DIVISION.
000820       FILE SECTION.
000830
000840           COPY "fdvotrq.cbl".
000850
000860           COPY "fdelec.cbl".
000870
000880           COPY "fdcand.cbl".
000890
000900           COPY "fdvoter.cbl".
000910
000920           COPY "fdvote.cbl".
000930
000940           COPY "fdvstat.cbl".
000950
000960           COPY "fdcontrl.cbl".
000970
000980           COPY "fdrejct.cbl".
000990
001000       WORKING-STORAGE SECTION.
001010
001020       77  VOTEREQ-FILE-AT-END         PIC X.
001030       77  OLD-ELEC-FILE-AT-END        PIC X.
001040       77  OLD-CAND-FILE-AT-END        PIC X.
001050       77  OLD-VOTER-FILE-AT-END       PIC X.
001060
001070       77  REJECT-REASON               PIC X(30) VALUE SPACE.
001080
001090           COPY "wsstamp.cbl".
001100
001110       01  ELEC-TAB-AREA.
001120           05  ELEC-TAB-COUNT           PIC 9(5) COMP.
001130           05  ELEC-TAB-ENTRY OCCURS 200 TIMES
001140                   INDEXED BY ELEC-TAB-IDX.
001150               10  ELEC-TAB-ID          PIC 9(9).
001160               10  ELEC-TAB-STATUS      PIC X(10).
001170           05  FILLER                   PIC X(4).
001180
001190       01  CAND-TAB-AREA.
001200           05  CAND-TAB-COUNT           PIC 9(5) COMP.
001210           05  CAND-TAB-ENTRY OCCURS 2000 TIMES
001220                   INDEXED BY CAND-TAB-IDX.
001230               10  CAND-TAB-ID          PIC 9(9).
001240               10  CAND-TAB-ELEC-ID     PIC 9(9).
001250           05  FILLER                   PIC X(4).
001260
001270       01  VOTER-TAB-AREA.
001280           05  VOTER-TAB-COUNT          PIC 9(5) COMP.
001290           05  VOTER-TAB-ENTRY OCCURS 3000 TIMES
001300                   INDEXED BY VOTER-TAB-IDX.
001310               10  VOTER-TAB-ID         PIC 9(9).
001320           05  FILLER                   PIC X(4).
001330
001340       01  VSTAT-TAB-AREA.
001350           05  VSTAT-TAB-COUNT          PIC 9(5) COMP.
001360           05  VSTAT-TAB-ENTRY OCCURS 5000 TIMES
001370                   INDEXED BY VSTAT-TAB-IDX.
001380               10  VSTAT-TAB-ELEC-ID    PIC 9(9).
001390               10  VSTAT-TAB-VOTER-ID   PIC 9(9).
001400           05  FILLER                   PIC X(4).
001410
001420       01  REJECT-LINE.
001430           05  REJ-TYPE                 PIC X(12).
001440           05  FILLER                   PIC X(1) VALUE SPACE.
001450           05  REJ-ID-FIELD              PIC X(40).
001460           05  FILLER                   PIC X(1) VALUE SPACE.
001470           05  REJ-REASON                PIC X(30).
001480           05  FILLER                   PIC X(12) VALUE SPACE.
001490
001500       PROCEDURE DIVISION.
001510       PROGRAM-BEGIN.
001520           PERFORM OPENING-PROCEDURE.
001530           PERFORM MAIN-PROCESS.
001540           PERFORM CLOSING-PROCEDURE.
001550
001560       PROGRAM-EXIT.
001570           EXIT PROGRAM.
001580
001590       PROGRAM-DONE.
001600           STOP RUN.
001610
001620      *--------------------------------
001630      * CONTROL FILE IS I-O FOR THE
001640      * NEXT-VOTE-ID AND RUN TOTALS;
001650      * REJECT-FILE IS OPENED EXTEND
001660      * BELOW SO THE REGISTRATION
001670      * REJECTS REGPRC01 ALREADY WROTE
001680      * TONIGHT ARE NOT LOST.
001690      *--------------------------------
001700       OPENING-PROCEDURE.
001710           OPEN I-O CONTROL-FILE.
001720           OPEN INPUT VOTEREQ-FILE.
001730           OPEN OUTPUT VOTE-FILE.
001740           OPEN OUTPUT VSTAT-FILE.
001750           OPEN EXTEND REJECT-FILE.
001760
001770       CLOSING-PROCEDURE.
001780           CLOSE VOTEREQ-FILE.
001790           CLOSE VOTE-FILE.
001800           CLOSE VSTAT-FILE.
001810           CLOSE CONTROL-FILE.
001820           CLOSE REJECT-FILE.
001830
001840      *--------------------------------
001850      * LOAD THE LOOK-UP TABLES, THEN
001860      * PROCESS EVERY BALLOT ON THE
001870      * REQUEST FILE.
001880      *--------------------------------
001890       MAIN-PROCESS.
001900           PERFORM LOAD-ELEC-TABLE.
001910           PERFORM LOAD-CAND-TABLE.
001920           PERFORM LOAD-VOTER-TABLE.
001930           MOVE ZERO TO VSTAT-TAB-COUNT.
001940           PERFORM READ-CONTROL-RECORD.
001950           PERFORM READ-NEXT-VOTEREQ-RECORD.
001960           PERFORM PROCESS-ALL-REQUESTS
001970               UNTIL VOTEREQ-FILE-AT-END = "Y".
001980           PERFORM REWRITE-CONTROL-RECORD.
001990
002000      *--------------------------------
002010      * BUILD THE ELECTION LOOK-UP
002020      * TABLE.
002030      *--------------------------------
002040       LOAD-ELEC-TABLE.
002050           MOVE ZERO TO ELEC-TAB-COUNT.
002060           OPEN INPUT ELECTION-FILE.
002070           PERFORM READ-NEXT-ELEC-RECORD.
002080           PERFORM BUILD-ELEC-TABLE-ENTRY
002090               UNTIL OLD-ELEC-FILE-AT-END = "Y".
002100           CLOSE ELECTION-FILE.
002110
002120       BUILD-ELEC-TABLE-ENTRY.
002130           ADD 1 TO ELEC-TAB-COUNT.
002140           SET ELEC-TAB-IDX TO ELEC-TAB-COUNT.
002150           MOVE ELEC-ID     TO ELEC-TAB-ID(ELEC-TAB-IDX).
002160           MOVE ELEC-STATUS TO ELEC-TAB-STATUS(ELEC-TAB-IDX).
002170           PERFORM READ-NEXT-ELEC-RECORD.
002180
002190       READ-NEXT-ELEC-RECORD.
002200           MOVE "N" TO OLD-ELEC-FILE-AT-END.
002210           READ ELECTION-FILE NEXT RECORD
002220               AT END
002230               MOVE "Y" TO OLD-ELEC-FILE-AT-END.
002240
002250      *--------------------------------
002260      * BUILD THE CANDIDATE LOOK-UP
002270      * TABLE.
002280      *--------------------------------
002290       LOAD-CAND-TABLE.
002300           MOVE ZERO TO CAND-TAB-COUNT.
002310           OPEN INPUT CANDIDATE-FILE.
002320           PERFORM READ-NEXT-CAND-RECORD.
002330           PERFORM BUILD-CAND-TABLE-ENTRY
002340               UNTIL OLD-CAND-FILE-AT-END = "Y".
002350           CLOSE CANDIDATE-FILE.
002360
002370       BUILD-CAND-TABLE-ENTRY.
002380           ADD 1 TO CAND-TAB-COUNT.
002390           SET CAND-TAB-IDX TO CAND-TAB-COUNT.
002400           MOVE CAND-ID      TO CAND-TAB-ID(CAND-TAB-IDX).
002410           MOVE CAND-ELEC-ID TO CAND-TAB-ELEC-ID(CAND-TAB-IDX).
002420           PERFORM READ-NEXT-CAND-RECORD.
002430
002440       READ-NEXT-CAND-RECORD.
002450           MOVE "N" TO OLD-CAND-FILE-AT-END.
002460           READ CANDIDATE-FILE NEXT RECORD
002470               AT END
002480               MOVE "Y" TO OLD-CAND-FILE-AT-END.
002490
002500      *--------------------------------
002510      * BUILD THE VOTER LOOK-UP TABLE.
002520      *--------------------------------
002530       LOAD-VOTER-TABLE.
002540           MOVE ZERO TO VOTER-TAB-COUNT.
002550           OPEN INPUT VOTER-FILE.
002560           PERFORM READ-NEXT-OLD-VOTER-RECORD.
002570           PERFORM BUILD-VOTER-TABLE-ENTRY
002580               UNTIL OLD-VOTER-FILE-AT-END = "Y".
002590           CLOSE VOTER-FILE.
002600
002610       BUILD-VOTER-TABLE-ENTRY.
002620           ADD 1 TO VOTER-TAB-COUNT.
002630           SET VOTER-TAB-IDX TO VOTER-TAB-COUNT.
002640           MOVE VOTER-ID TO VOTER-TAB-ID(VOTER-TAB-IDX).
002650           PERFORM READ-NEXT-OLD-VOTER-RECORD.
002660
002670       READ-NEXT-OLD-VOTER-RECORD.
002680           MOVE "N" TO OLD-VOTER-FILE-AT-END.
002690           READ VOTER-FILE NEXT RECORD
002700               AT END
002710               MOVE "Y" TO OLD-VOTER-FILE-AT-END.
002720
002730      *--------------------------------
002740      * CONTROL FILE ROUTINES.
002750      *--------------------------------
002760       READ-CONTROL-RECORD.
002770           MOVE 1 TO CONTROL-KEY.
002780           READ CONTROL-FILE RECORD
002790               INVALID KEY
002800               DISPLAY "VOTCST01 - CONTROL FILE NOT FOUND".
002810
002820       REWRITE-CONTROL-RECORD.
002830           REWRITE CONTROL-RECORD
002840               INVALID KEY
002850               DISPLAY "VOTCST01 - ERROR REWRITING CONTROL RECORD".
002860
002870      *--------------------------------
002880      * READ THE VOTE REQUEST FILE.
002890      *--------------------------------
002900       READ-NEXT-VOTEREQ-RECORD.
002910           MOVE "N" TO VOTEREQ-FILE-AT-END.
002920           READ VOTEREQ-FILE NEXT RECORD
002930               AT END
002940               MOVE "Y" TO VOTEREQ-FILE-AT-END.
002950
002960      *--------------------------------
002970      * ONE BALLOT.
002980      *--------------------------------
002990       PROCESS-ALL-REQUESTS.
003000           PERFORM PROCESS-ONE-REQUEST.
003010           PERFORM READ-NEXT-VOTEREQ-RECORD.
003020
003030      *--------------------------------
003040      * ONE VOTE REQUEST - ELECTION
003050      * MUST BE ACTIVE, VOTER MUST
003060      * EXIST AND NOT HAVE VOTED
003070      * ALREADY IN THIS ELECTION, AND
003080      * THE CANDIDATE MUST BE RUNNING
003090      * IN THIS ELECTION.  FIRST
003100      * FAILURE WINS.
003110      *--------------------------------
003120       PROCESS-ONE-REQUEST.
003130           PERFORM VALIDATE-ONE-BALLOT THRU VALIDATE-ONE-BALLOT-EXIT.
003140           IF REJECT-REASON = SPACE
003150               PERFORM ACCEPT-BALLOT
003160           ELSE
003170               PERFORM REJECT-BALLOT.
003180
003190      *--------------------------------
003200      * FIRST ELIGIBILITY CHECK TO SET
003210      * REJECT-REASON DROPS OUT THE
003220      * BOTTOM OF THIS RANGE AT ONCE -
003230      * THE REMAINING CHECKS ARE NOT
003240      * WORTH RUNNING ONCE THE BALLOT
003250      * IS ALREADY REJECTED.
003260      *--------------------------------
003270       VALIDATE-ONE-BALLOT.
003280           MOVE SPACE TO REJECT-REASON.
003290           PERFORM CHECK-ELECTION-ACTIVE.
003300           IF REJECT-REASON NOT = SPACE
003310               GO TO VALIDATE-ONE-BALLOT-EXIT.
003320           PERFORM CHECK-VOTER-EXISTS.
003330           IF REJECT-REASON NOT = SPACE
003340               GO TO VALIDATE-ONE-BALLOT-EXIT.
003350           PERFORM CHECK-ALREADY-VOTED.
003360           IF REJECT-REASON NOT = SPACE
003370               GO TO VALIDATE-ONE-BALLOT-EXIT.
003380           PERFORM CHECK-CANDIDATE-VALID.
003390
003400       VALIDATE-ONE-BALLOT-EXIT.
003410           EXIT.
003420
003430      *--------------------------------
003440      * VOTE ELIGIBILITY CHECKS, IN
003450      * SPEC ORDER.
003460      *--------------------------------
003470       CHECK-ELECTION-ACTIVE.
003480           MOVE "ELECTION NOT ACTIVE" TO REJECT-REASON.
003490           IF ELEC-TAB-COUNT NOT = ZERO
003500               SET ELEC-TAB-IDX TO 1
003510               SEARCH ELEC-TAB-ENTRY
003520                   AT END
003530                       NEXT SENTENCE
003540                   WHEN ELEC-TAB-ID(ELEC-TAB-IDX)
003550                            = VOTEREQ-ELEC-ID
003560                    AND ELEC-TAB-STATUS(ELEC-TAB-IDX)
003570                            = "ACTIVE"
003580                       MOVE SPACE TO REJECT-REASON.
003590
003600      *--------------------------------
003610      * THE VOTER MUST ALREADY BE ON
003620      * THE MASTER FILE BEFORE A VOTE
003630      * CAN BE RECORDED FOR THEM.
003640      *--------------------------------
003650       CHECK-VOTER-EXISTS.
003660           MOVE "VOTER NOT FOUND" TO REJECT-REASON.
003670           IF VOTER-TAB-COUNT NOT = ZERO
003680               SET VOTER-TAB-IDX TO 1
003690               SEARCH VOTER-TAB-ENTRY
003700                   AT END
003710                       NEXT SENTENCE
003720                   WHEN VOTER-TAB-ID(VOTER-TAB-IDX)
003730                            = VOTEREQ-VOTER-ID
003740                       MOVE SPACE TO REJECT-REASON.
003750
003760      *--------------------------------
003770      * ONE BALLOT PER VOTER PER
003780      * ELECTION - CHECK THE VOTE
003790      * STATUS TABLE BUILT BELOW.
003800      *--------------------------------
003810       CHECK-ALREADY-VOTED.
003820           IF VSTAT-TAB-COUNT NOT = ZERO
003830               SET VSTAT-TAB-IDX TO 1
003840               SEARCH VSTAT-TAB-ENTRY
003850                   AT END
003860                       NEXT SENTENCE
003870                   WHEN VSTAT-TAB-ELEC-ID(VSTAT-TAB-IDX)
003880                            = VOTEREQ-ELEC-ID
003890                    AND VSTAT-TAB-VOTER-ID(VSTAT-TAB-IDX)
003900                            = VOTEREQ-VOTER-ID
003910                       MOVE "ALREADY VOTED" TO REJECT-REASON.
003920
003930      *--------------------------------
003940      * THE CANDIDATE MUST BE ON THE
003950      * BALLOT FOR THIS SAME ELECTION,
003960      * NOT SOME OTHER RACE.
003970      *--------------------------------
003980       CHECK-CANDIDATE-VALID.
003990           MOVE "CANDIDATE NOT FOUND" TO REJECT-REASON.
004000           IF CAND-TAB-COUNT NOT = ZERO
004010               SET CAND-TAB-IDX TO 1
004020               SEARCH CAND-TAB-ENTRY
004030                   AT END
004040                       NEXT SENTENCE
004050                   WHEN CAND-TAB-ID(CAND-TAB-IDX)
004060                            = VOTEREQ-CAND-ID
004070                    AND CAND-TAB-ELEC-ID(CAND-TAB-IDX)
004080                            = VOTEREQ-ELEC-ID
004090                       MOVE SPACE TO REJECT-REASON.
004100
004110      *--------------------------------
004120      * ACCEPT - ASSIGN A NEW VOTE-ID,
004130      * WRITE THE VOTE AND STATUS
004140      * RECORDS, AND REMEMBER THE
004150      * VOTER HAS NOW VOTED IN THIS
004160      * ELECTION FOR THE REST OF THE
004170      * RUN.
004180      *--------------------------------
004190       ACCEPT-BALLOT.
004200           ACCEPT WS-STAMP-TODAY FROM DATE YYYYMMDD.
004210           ACCEPT WS-STAMP-TIME  FROM TIME.
004220           MOVE WS-STAMP-TODAY TO WS-STAMP-DATE-PART.
004230           MOVE WS-STAMP-TIME TO WS-STAMP-TIME-PART.
004240           MOVE CTL-NEXT-VOTE-ID TO VOTE-ID.
004250           ADD 1 TO CTL-NEXT-VOTE-ID.
004260           MOVE VOTEREQ-ELEC-ID  TO VOTE-ELEC-ID.
004270           MOVE VOTEREQ-VOTER-ID TO VOTE-VOTER-ID.
004280           MOVE VOTEREQ-CAND-ID  TO VOTE-CAND-ID.
004290           MOVE WS-RUN-TIMESTAMP TO VOTE-STAMP.
004300           WRITE VOTE-RECORD.
004310           MOVE VOTEREQ-ELEC-ID  TO VSTAT-ELEC-ID.
004320           MOVE VOTEREQ-VOTER-ID TO VSTAT-VOTER-ID.
004330           MOVE "Y" TO VSTAT-HAS-VOTED.
004340           MOVE WS-RUN-TIMESTAMP TO VSTAT-STAMP.
004350           WRITE VSTAT-RECORD.
004360           ADD 1 TO VSTAT-TAB-COUNT.
004370           SET VSTAT-TAB-IDX TO VSTAT-TAB-COUNT.
004380           MOVE VOTEREQ-ELEC-ID  TO
004390               VSTAT-TAB-ELEC-ID(VSTAT-TAB-IDX).
004400           MOVE VOTEREQ-VOTER-ID TO
004410               VSTAT-TAB-VOTER-ID(VSTAT-TAB-IDX).
004420           ADD 1 TO CTL-VOTES-ACCEPTED.
004430
004440      *--------------------------------
004450      * REJECT - LOG THE REASON TO THE
004460      * REJECT LISTING.
004470      *--------------------------------
004480       REJECT-BALLOT.
004490           ADD 1 TO CTL-VOTES-REJECTED.
004500           PERFORM BUILD-REJECT-LINE.
004510           PERFORM WRITE-REJECT-LINE.
004520
004530      *--------------------------------
004540      * FORMAT ONE LINE FOR THE NIGHTLY
004550      * REJECT LISTING.
004560      *--------------------------------
004570       BUILD-REJECT-LINE.
004580           MOVE SPACE  TO REJECT-LINE.
004590           MOVE "VOTE" TO REJ-TYPE.
004600           MOVE VOTEREQ-VOTER-ID TO REJ-ID-FIELD.
004610           MOVE REJECT-REASON TO REJ-REASON.
004620
004630       WRITE-REJECT-LINE.
004640           MOVE REJECT-LINE TO REJECT-RECORD.
004650           WRITE REJECT-RECORD.
